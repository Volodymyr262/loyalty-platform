000100* ----------------------------------------------------------------
000200*  LYP1100  -  ACCRUAL / REDEMPTION REQUEST RECORD
000300*  LOYALTY POINTS PLATFORM - REQUEST TAPE LAYOUT
000400* ----------------------------------------------------------------
000500*  ONE RECORD PER ACCRUAL OR REDEMPTION REQUEST.  FED TO LYP1000
000600*  IN ARRIVAL ORDER (TENANT-GROUPED PREFERRED, NOT REQUIRED).
000700* ----------------------------------------------------------------
000800*  DATE        BY    TKT       DESCRIPTION
000900*  ----------  ----  --------  ----------------------------------
001000*  1991-03-04  RHM   LP-0001   ORIGINAL LAYOUT FOR CLIENT PILOT
001100*  1992-11-19  RHM   LP-0017   ADDED REQ-TIME FOR HAPPY-HOUR WORK
001200*  1994-06-02  GDT   LP-0033   REQ-DESC WIDENED 20 TO 30
001300*  1998-10-08  GDT   LP-0061   Y2K - CONFIRMED REQ-DATE IS CCYY
001400*  1999-01-22  GDT   LP-0061   Y2K SIGNOFF, NO FURTHER CHANGE
001500*  2003-07-14  PJS   LP-0092   REQ-REWARD-ID ADDED FOR REDEMPTIONS
001600* ----------------------------------------------------------------
001700       01  LYP1100-REQUEST-REC.
001800           05  LYP1100-REQ-TENANT-ID       PIC X(8).
001900           05  LYP1100-REQ-TYPE            PIC X(1).
002000               88  LYP1100-IS-ACCRUAL       VALUE 'A'.
002100               88  LYP1100-IS-REDEMPTION    VALUE 'R'.
002200           05  LYP1100-REQ-EXTERNAL-ID      PIC X(20).
002300           05  LYP1100-REQ-EMAIL            PIC X(40).
002400* AMOUNT IS ONLY MEANINGFUL WHEN REQ-TYPE = 'A'
002500           05  LYP1100-REQ-AMOUNT           PIC 9(8)V99.
002600           05  LYP1100-REQ-AMOUNT-R REDEFINES LYP1100-REQ-AMOUNT.
002700               10  LYP1100-REQ-AMOUNT-WHOLE PIC 9(8).
002800               10  LYP1100-REQ-AMOUNT-CENTS PIC 99.
002900* REWARD-ID IS ONLY MEANINGFUL WHEN REQ-TYPE = 'R'
003000           05  LYP1100-REQ-REWARD-ID        PIC X(8).
003100           05  LYP1100-REQ-DATE.
003200               10  LYP1100-REQ-DATE-CCYY    PIC 9(4).
003300               10  LYP1100-REQ-DATE-MM      PIC 9(2).
003400               10  LYP1100-REQ-DATE-DD      PIC 9(2).
003450           05  LYP1100-REQ-DATE-R REDEFINES
003460                   LYP1100-REQ-DATE         PIC 9(8).
003500           05  LYP1100-REQ-TIME.
003600               10  LYP1100-REQ-TIME-HH      PIC 9(2).
003700               10  LYP1100-REQ-TIME-MN      PIC 9(2).
003750           05  LYP1100-REQ-TIME-R REDEFINES
003760                   LYP1100-REQ-TIME         PIC 9(4).
003800           05  LYP1100-REQ-DESC             PIC X(30).
003900           05  FILLER                       PIC X(6).
