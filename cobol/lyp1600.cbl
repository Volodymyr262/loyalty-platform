000100* ----------------------------------------------------------------
000200*  LYP1600  -  REJECT RECORD
000300*  LOYALTY POINTS PLATFORM - REJECTED REQUEST FILE LAYOUT
000400* ----------------------------------------------------------------
000500*  A COPY OF THE REQUEST RECORD (LYP1100) PLUS THE REASON IT
000600*  WAS KICKED OUT.  ONE RECORD PER REJECT, WRITTEN BY LYP1000.
000700* ----------------------------------------------------------------
000800*  DATE        BY    TKT       DESCRIPTION
000900*  ----------  ----  --------  ----------------------------------
001000*  1994-06-02  GDT   LP-0034   ORIGINAL REJECT LAYOUT
001100*  1996-08-07  GDT   LP-0049   WIDENED REJ-REASON 24 TO 40
001150*  2004-11-09  PJS   LP-0096   88-LEVELS ADDED TO REJ-TYPE SO THE
001160*                              RECON JOB CAN TEST IT LIKE LYP1100
001200* ----------------------------------------------------------------
001300       01  LYW1600-REJECT-REC.
001400           05  LYW1600-REJ-TENANT-ID       PIC X(8).
001500           05  LYW1600-REJ-TYPE            PIC X(1).
001510               88  LYW1600-REJ-WAS-ACCRUAL      VALUE 'A'.
001520               88  LYW1600-REJ-WAS-REDEMPTION   VALUE 'R'.
001600           05  LYW1600-REJ-EXTERNAL-ID      PIC X(20).
001700           05  LYW1600-REJ-EMAIL           PIC X(40).
001800           05  LYW1600-REJ-AMOUNT          PIC 9(8)V99.
001900           05  LYW1600-REJ-REWARD-ID       PIC X(8).
002000           05  LYW1600-REJ-DATE            PIC 9(8).
002100           05  LYW1600-REJ-TIME            PIC 9(4).
002200           05  LYW1600-REJ-DESC            PIC X(30).
002300*         10 FILLER REDEFINES LYW1600-REJ-RESERVED.
002400*            15 LYW1600-REJ-RESERVED-A      PIC X(3).
002500           05  LYW1600-REJ-RESERVED        PIC X(3).
002600           05  LYW1600-REJ-REASON          PIC X(40).
