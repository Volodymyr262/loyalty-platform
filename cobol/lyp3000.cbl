000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    LYP3000.
000300       AUTHOR.        P J STARK.
000400       INSTALLATION.  DATA CENTER SERVICES.
000500       DATE-WRITTEN.  11/03/03.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ----------------------------------------------------------------
000900*  LYP3000  -  DASHBOARD STATISTICS REPORT
001000*  LOYALTY POINTS PLATFORM
001100* ----------------------------------------------------------------
001200*  READS THE CUSTOMER MASTER TO COUNT ENROLLED CUSTOMERS PER
001300*  TENANT, THEN WALKS THE POSTED LEDGER (GROUPED BY TENANT) TO
001400*  BUILD A CONTROL-BREAK REPORT OF ISSUED/REDEEMED/EXPIRED
001500*  POINTS, CURRENT LIABILITY, REDEMPTION RATE, AND A 30-DAY
001600*  ISSUED/REDEEMED TIMELINE, CLOSING WITH A GRAND-TOTAL SECTION.
001700* ----------------------------------------------------------------
001800*  DATE        BY    TKT       DESCRIPTION
001900*  ----------  ----  --------  ----------------------------------
002000*  2003-11-03  PJS   LP-0094   ORIGINAL DASHBOARD REPORT
002100*  2003-12-15  PJS   LP-0096   ADDED 30-DAY TIMELINE DETAIL
002200*  2004-03-09  PJS   LP-0098   ADDED PAGE-BREAK HEADING LOGIC
002300*  2006-02-27  PJS   LP-0106   TIMELINE SORTED BY BUBBLE PASS -
002400*                              TABLE BUILT BY LINEAR APPEND, NOT
002500*                              SEARCH ALL, SO IT IS NOT IN DATE
002600*                              ORDER UNTIL SORTED HERE
002610*  2006-09-05  PJS   LP-0109   DROPPED SEARCH/INDEXED BY FOR THE
002620*                              USUAL FIXED TABLE/POSITIONAL-
002630*                              SUBSCRIPT STYLE, AND TOOK EVERY
002640*                              END-IF OUT OF THE FILE - SPLIT A
002650*                              FEW PARAGRAPHS SO THE NESTED IFS
002660*                              FALL THROUGH ON THEIR OWN PERIOD
002700* ----------------------------------------------------------------
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SPECIAL-NAMES.
003100           CONSOLE IS CRT.
003200           C01 IS TOP-OF-FORM.
003300       INPUT-OUTPUT SECTION.
003400       FILE-CONTROL.
003500           SELECT CUNEW-FILE  ASSIGN TO CUSTNEW
003600                  ORGANIZATION IS SEQUENTIAL.
003700           SELECT LGNEW-FILE  ASSIGN TO LGRNEW
003800                  ORGANIZATION IS SEQUENTIAL.
003900           SELECT RPT-FILE    ASSIGN TO RPTFILE
004000                  ORGANIZATION IS LINE SEQUENTIAL.
004100       DATA DIVISION.
004200       FILE SECTION.
004300       FD  CUNEW-FILE
004400           RECORD CONTAINS 96 CHARACTERS
004500           LABEL RECORDS ARE STANDARD
004600           DATA RECORD IS LYP1200-CUSTOMER-REC.
004700           COPY LYP1200.
004800       FD  LGNEW-FILE
004900           RECORD CONTAINS 80 CHARACTERS
005000           LABEL RECORDS ARE STANDARD
005100           DATA RECORD IS LYP1500-LEDGER-REC.
005200           COPY LYP1500.
005300       FD  RPT-FILE
005400           RECORD CONTAINS 132 CHARACTERS.
005500       01  RPT-LINE                    PIC X(132).
005600       WORKING-STORAGE SECTION.
005700           COPY LYP1700.
005800* ----------------------------------------------------------------
005900*  JULIAN-DAY WORK TABLE - CUMULATIVE DAYS BEFORE EACH MONTH OF
006000*  A NON-LEAP YEAR.  USED BY 9100-CALC-JULIAN TO TURN A CCYYMMDD
006100*  DATE INTO A COMPARABLE DAY NUMBER SO THE 30-DAY TIMELINE CAN
006200*  BE WINDOWED WITHOUT AN INTRINSIC FUNCTION.
006300* ----------------------------------------------------------------
006400       01  WS-CUM-DAYS-LIT.
006500           05  FILLER                  PIC 9(3) VALUE 000.
006600           05  FILLER                  PIC 9(3) VALUE 031.
006700           05  FILLER                  PIC 9(3) VALUE 059.
006800           05  FILLER                  PIC 9(3) VALUE 090.
006900           05  FILLER                  PIC 9(3) VALUE 120.
007000           05  FILLER                  PIC 9(3) VALUE 151.
007100           05  FILLER                  PIC 9(3) VALUE 181.
007200           05  FILLER                  PIC 9(3) VALUE 212.
007300           05  FILLER                  PIC 9(3) VALUE 243.
007400           05  FILLER                  PIC 9(3) VALUE 273.
007500           05  FILLER                  PIC 9(3) VALUE 304.
007600           05  FILLER                  PIC 9(3) VALUE 334.
007700       01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LIT.
007800           05  WS-CUM-DAYS             PIC 9(3) OCCURS 12 TIMES.
007900       01  WS-JCALC.
008000           05  WS-JCALC-CCYY           PIC 9(4).
008100           05  WS-JCALC-MM             PIC 9(2).
008200           05  WS-JCALC-DD             PIC 9(2).
008300           05  WS-JCALC-RESULT         PIC 9(7) COMP-3.
008400           05  WS-JCALC-T1             PIC 9(7) COMP-3.
008500           05  WS-JCALC-T2             PIC 9(7) COMP-3.
008600           05  WS-JCALC-T3             PIC 9(7) COMP-3.
008700           05  WS-JCALC-R4             PIC 9(3) COMP-3.
008800           05  WS-JCALC-R100           PIC 9(3) COMP-3.
008900           05  WS-JCALC-R400           PIC 9(3) COMP-3.
009000       01  WS-SWITCHES.
009100           05  WS-CUNEW-EOF            PIC 9        VALUE 0.
009200           05  WS-LGNEW-EOF            PIC 9        VALUE 0.
009300           05  WS-TEN-FOUND-SW         PIC X        VALUE 'N'.
009400               88  WS-TEN-FOUND         VALUE 'Y'.
009500           05  WS-SWAP-SW              PIC X        VALUE 'N'.
009600               88  WS-TABLE-SWAPPED     VALUE 'Y'.
009650           05  WS-FIND-TENANT-ID       PIC X(8)     VALUE SPACES.
009700       01  WS-PARMS.
009800           05  WS-RUN-DATE             PIC 9(8)     VALUE 0.
009900           05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010000               10  WS-RUN-CCYY         PIC 9(4).
010100               10  WS-RUN-MM           PIC 9(2).
010200               10  WS-RUN-DD           PIC 9(2).
010300           05  WS-PARM-TEXT            PIC X(8)     VALUE SPACES.
010400           05  WS-RUN-JULIAN           PIC 9(7) COMP-3 VALUE 0.
010500       01  WS-CURR-TENANT-AREA.
010600           05  WS-CURR-TENANT         PIC X(8)     VALUE SPACES.
010700           05  WS-TN-CUST-COUNT       PIC 9(7) COMP-3 VALUE 0.
010800           05  WS-TN-ISSUED           PIC S9(9) COMP-3 VALUE 0.
010900           05  WS-TN-REDEEMED         PIC S9(9) COMP-3 VALUE 0.
011000           05  WS-TN-EXPIRED          PIC S9(9) COMP-3 VALUE 0.
011100       01  WS-GRAND-TOTAL-AREA.
011200           05  WS-GT-CUST-COUNT       PIC 9(7) COMP-3 VALUE 0.
011300           05  WS-GT-ISSUED           PIC S9(9) COMP-3 VALUE 0.
011400           05  WS-GT-REDEEMED         PIC S9(9) COMP-3 VALUE 0.
011500           05  WS-GT-EXPIRED          PIC S9(9) COMP-3 VALUE 0.
011600       01  WS-KPI-WORK.
011700           05  WS-KPI-LIABILITY       PIC S9(9) COMP-3 VALUE 0.
011800           05  WS-KPI-RATE-RAW        PIC S9(3)V9 COMP-3 VALUE 0.
011900       01  WS-PRINT-CONTROL.
012000           05  WS-PAGE-NO             PIC S9(3) COMP VALUE 0.
012100           05  WS-LINE-CTR            PIC S9(3) COMP VALUE +99.
012200           05  WS-MAX-LINES           PIC S9(3) COMP VALUE +54.
012250           05  WS-SAVE-LINE           PIC X(132).
012300       01  WS-PAGE-HDR-1.
012400           05  FILLER                 PIC X(11) VALUE 'RUN DATE: '.
012500           05  WS-PH1-DATE            PIC 9999/99/99.
012600           05  FILLER                 PIC X(8)  VALUE SPACES.
012700           05  FILLER                 PIC X(46) VALUE
012800               'LOYALTY POINTS PLATFORM DASHBOARD STATISTICS'.
012900           05  FILLER                 PIC X(6)  VALUE 'PAGE: '.
013000           05  WS-PH1-PAGE            PIC ZZ9.
013050           05  FILLER                 PIC X(52) VALUE SPACES.
013100       01  WS-TENANT-HDR-LINE.
013200           05  FILLER                 PIC X(10) VALUE 'TENANT ID:'.
013300           05  WS-TH-TENANT           PIC X(8).
013350           05  FILLER                 PIC X(114) VALUE SPACES.
013400       01  WS-KPI-LINE.
013500           05  WS-KPI-LABEL           PIC X(22).
013600           05  WS-KPI-VALUE           PIC ZZZ,ZZZ,ZZ9-.
013650           05  FILLER                 PIC X(100) VALUE SPACES.
013700       01  WS-RATE-LINE.
013800           05  WS-RATE-LABEL          PIC X(22) VALUE
013900               'REDEMPTION RATE      '.
014000           05  WS-RATE-VALUE          PIC ZZ9.9.
014100           05  FILLER                 PIC X(1)  VALUE '%'.
014150           05  FILLER                 PIC X(101) VALUE SPACES.
014200       01  WS-TIMELINE-HDR-LINE.
014300           05  FILLER                 PIC X(14) VALUE
014400               '    DATE      '.
014500           05  FILLER                 PIC X(14) VALUE
014600               '    ISSUED    '.
014700           05  FILLER                 PIC X(14) VALUE
014800               '   REDEEMED   '.
014850           05  FILLER                 PIC X(90) VALUE SPACES.
014920       01  WS-TLN-SWAP.
014940           05  WS-TLN-SWAP-DATE       PIC 9(8).
014960           05  WS-TLN-SWAP-ISSUED     PIC S9(9) COMP-3.
014980           05  WS-TLN-SWAP-REDEEMED   PIC S9(9) COMP-3.
014990       01  WS-TIMELINE-LINE.
015000           05  WS-TL-DATE-ED          PIC 9999-99-99.
015100           05  FILLER                 PIC X(5)  VALUE SPACES.
015200           05  WS-TL-ISSUED-ED        PIC ZZZ,ZZ9-.
015300           05  FILLER                 PIC X(4)  VALUE SPACES.
015400           05  WS-TL-REDEEMED-ED      PIC ZZZ,ZZ9-.
015450           05  FILLER                 PIC X(92) VALUE SPACES.
015500       PROCEDURE DIVISION.
015600* ----------------------------------------------------------------
015700       1000-MAIN-LINE.
015800           DISPLAY SPACES UPON CRT.
015900           DISPLAY '* * * * LYP3000 - DASHBOARD STATISTICS REPORT'
016000               UPON CRT.
016100           PERFORM 1100-GET-PARMS.
016200           MOVE WS-RUN-CCYY TO WS-JCALC-CCYY.
016300           MOVE WS-RUN-MM   TO WS-JCALC-MM.
016400           MOVE WS-RUN-DD   TO WS-JCALC-DD.
016500           PERFORM 9100-CALC-JULIAN THRU 9100-CALC-JULIAN-X.
016600           MOVE WS-JCALC-RESULT TO WS-RUN-JULIAN.
016700           OPEN INPUT CUNEW-FILE.
016800           PERFORM 2000-LOAD-TENANT-COUNTS
016900               THRU 2000-LOAD-TENANT-COUNTS-X.
017000           CLOSE CUNEW-FILE.
017100           OPEN INPUT LGNEW-FILE.
017200           OPEN OUTPUT RPT-FILE.
017300           PERFORM 3100-READ-LEDGER.
017400           PERFORM 3000-MAIN THRU 3000-MAIN-EXIT
017500               UNTIL WS-LGNEW-EOF = 1.
017600           IF WS-CURR-TENANT NOT = SPACES
017700               PERFORM 7000-PRINT-TENANT-SECTION
017800                   THRU 7000-PRINT-TENANT-SECTION-X.
017900           PERFORM 7800-PRINT-GRAND-TOTALS
018000               THRU 7800-PRINT-GRAND-TOTALS-X.
018100           CLOSE LGNEW-FILE RPT-FILE.
018200           DISPLAY 'LYP3000 END OF JOB - REPORT COMPLETE' UPON CRT.
018300           STOP RUN.
018400* ----------------------------------------------------------------
018500*  PARAMETER IS THE RUN DATE, CCYYMMDD, THE ANCHOR FOR THE
018600*  30-DAY TIMELINE WINDOW (RUN DATE BACK 29 DAYS).
018700* ----------------------------------------------------------------
018800       1100-GET-PARMS.
018900           ACCEPT WS-PARM-TEXT FROM COMMAND-LINE.
019000           MOVE WS-PARM-TEXT TO WS-RUN-DATE.
019100* ----------------------------------------------------------------
019200       2000-LOAD-TENANT-COUNTS.
019300           PERFORM 2010-READ-CUNEW.
019400           PERFORM 2020-ADD-TENANT-COUNT
019500               THRU 2020-ADD-TENANT-COUNT-X
019600               UNTIL WS-CUNEW-EOF = 1.
019700       2000-LOAD-TENANT-COUNTS-X.
019800           EXIT.
019900       2010-READ-CUNEW.
020000           READ CUNEW-FILE
020100               AT END MOVE 1 TO WS-CUNEW-EOF.
020200       2020-ADD-TENANT-COUNT.
020300           MOVE LYP1200-CUST-TENANT-ID TO WS-FIND-TENANT-ID.
020400           PERFORM 4100-FIND-TENANT THRU 4100-FIND-TENANT-X.
020500           IF WS-TEN-FOUND
020600               ADD 1 TO LYP1700-TN-CUST-COUNT (TEN-IDX)
020700           ELSE
020800               ADD 1 TO LYP1700-TEN-TABLE-CNT
020900               MOVE LYP1700-TEN-TABLE-CNT TO TEN-IDX
021000               MOVE LYP1200-CUST-TENANT-ID TO LYP1700-TN-TENANT (TEN-IDX)
021100               MOVE 1 TO LYP1700-TN-CUST-COUNT (TEN-IDX).
021300           PERFORM 2010-READ-CUNEW.
021400       2020-ADD-TENANT-COUNT-X.
021500           EXIT.
021600* ----------------------------------------------------------------
021700*  4100-FIND-TENANT LOOKS UP LYP1700-TN-TENANT (TEN-IDX) AGAINST
021800*  WS-FIND-TENANT-ID - CALLERS MOVE THE TENANT ID THEY WANT INTO
021900*  WS-FIND-TENANT-ID FIRST.  LINEAR SCAN, POSITIONAL SUBSCRIPT -
022000*  ONE ENTRY PER TENANT, A SMALL TABLE.
022100* ----------------------------------------------------------------
022200       4100-FIND-TENANT.
022300           MOVE 'N' TO WS-TEN-FOUND-SW.
022400           MOVE 1 TO TEN-IDX.
022500           PERFORM 4110-SCAN-TENANT THRU 4110-SCAN-TENANT-X
022600               UNTIL TEN-IDX > LYP1700-TEN-TABLE-CNT
022650                  OR WS-TEN-FOUND.
022700       4100-FIND-TENANT-X.
022800           EXIT.
022900       4110-SCAN-TENANT.
023000           IF LYP1700-TN-TENANT (TEN-IDX) = WS-FIND-TENANT-ID
023100               MOVE 'Y' TO WS-TEN-FOUND-SW
023200           ELSE
023300               ADD 1 TO TEN-IDX.
023400       4110-SCAN-TENANT-X.
023500           EXIT.
023600* ----------------------------------------------------------------
023700*  2006-09-05  PJS  LP-0109  SPLIT THE TENANT-BREAK CHECK OUT TO
023800*                            7050 SO THE INNER IF NO LONGER NEEDS
023900*                            AN END-IF IN FRONT OF THE UNCONDI-
024000*                            TIONAL START-TENANT CALL.
024100* ----------------------------------------------------------------
024200       3000-MAIN.
024300           IF LYP1500-TXN-TENANT-ID NOT = WS-CURR-TENANT
024400               PERFORM 7050-NEW-TENANT-BREAK.
024500           PERFORM 6000-ACCUM-LEDGER THRU 6000-ACCUM-LEDGER-X.
024600           PERFORM 3100-READ-LEDGER.
024700       3000-MAIN-EXIT.
024800           EXIT.
024900       3100-READ-LEDGER.
025000           READ LGNEW-FILE
025100               AT END MOVE 1 TO WS-LGNEW-EOF.
025200* ----------------------------------------------------------------
025300       4200-LOOKUP-TENANT-COUNT.
025400           MOVE WS-CURR-TENANT TO WS-FIND-TENANT-ID.
025500           PERFORM 4100-FIND-TENANT THRU 4100-FIND-TENANT-X.
025600           IF WS-TEN-FOUND
025700               MOVE LYP1700-TN-CUST-COUNT (TEN-IDX) TO WS-TN-CUST-COUNT
025800           ELSE
025900               MOVE 0 TO WS-TN-CUST-COUNT.
026000* ----------------------------------------------------------------
026100       7050-NEW-TENANT-BREAK.
026200           IF WS-CURR-TENANT NOT = SPACES
026300               PERFORM 7000-PRINT-TENANT-SECTION
026400                   THRU 7000-PRINT-TENANT-SECTION-X.
026500           PERFORM 7100-START-TENANT THRU 7100-START-TENANT-X.
026600       7050-NEW-TENANT-BREAK-X.
026700           EXIT.
026800* ----------------------------------------------------------------
026900       7100-START-TENANT.
027000           MOVE LYP1500-TXN-TENANT-ID TO WS-CURR-TENANT.
027100           MOVE 0 TO WS-TN-ISSUED WS-TN-REDEEMED WS-TN-EXPIRED
027200                     LYP1700-TLN-TABLE-CNT.
027300           PERFORM 4200-LOOKUP-TENANT-COUNT.
027400       7100-START-TENANT-X.
027500           EXIT.
027600* ----------------------------------------------------------------
027700*  BUSINESS RULE 5/6 - ACCUMULATE ONE LEDGER RECORD INTO THE
027800*  CURRENT TENANT'S KPI TOTALS AND, WHEN IT FALLS IN THE LAST
027900*  30 CALENDAR DAYS, INTO THE TIMELINE TABLE.
028000* ----------------------------------------------------------------
028100       6000-ACCUM-LEDGER.
028200           IF LYP1500-IS-EARN
028300               ADD LYP1500-TXN-AMOUNT TO WS-TN-ISSUED
028400               ADD LYP1500-TXN-AMOUNT TO WS-GT-ISSUED
028500           ELSE IF LYP1500-IS-SPEND
028600               SUBTRACT LYP1500-TXN-AMOUNT FROM WS-TN-REDEEMED
028700               SUBTRACT LYP1500-TXN-AMOUNT FROM WS-GT-REDEEMED
028800           ELSE
028900               SUBTRACT LYP1500-TXN-AMOUNT FROM WS-TN-EXPIRED
029000               SUBTRACT LYP1500-TXN-AMOUNT FROM WS-GT-EXPIRED.
029100           MOVE LYP1500-TXN-DATE-CCYY TO WS-JCALC-CCYY.
029200           MOVE LYP1500-TXN-DATE-MM   TO WS-JCALC-MM.
029300           MOVE LYP1500-TXN-DATE-DD   TO WS-JCALC-DD.
029400           PERFORM 9100-CALC-JULIAN THRU 9100-CALC-JULIAN-X.
029500           IF WS-RUN-JULIAN - WS-JCALC-RESULT >= 0
029600            AND WS-RUN-JULIAN - WS-JCALC-RESULT <= 29
029700            AND NOT LYP1500-IS-EXPIRATION
029800               PERFORM 6100-POST-TIMELINE THRU 6100-POST-TIMELINE-X.
029900       6000-ACCUM-LEDGER-X.
030000           EXIT.
030100* ----------------------------------------------------------------
030200*  6100-POST-TIMELINE FINDS (OR ADDS) TODAY'S TIMELINE ENTRY AND
030300*  POSTS THE ISSUED/REDEEMED AMOUNT INTO IT.  LINEAR SCAN,
030400*  POSITIONAL SUBSCRIPT, SPLIT INTO THREE SMALL PARAGRAPHS SO
030500*  NONE OF THEM NEEDS AN END-IF.
030600* ----------------------------------------------------------------
030700       6100-POST-TIMELINE.
030800           MOVE 1 TO TLN-IDX.
030900           MOVE 'N' TO WS-TEN-FOUND-SW.
031000           PERFORM 6110-SCAN-TIMELINE THRU 6110-SCAN-TIMELINE-X
031100               UNTIL TLN-IDX > LYP1700-TLN-TABLE-CNT
031150                  OR WS-TEN-FOUND.
031200           IF NOT WS-TEN-FOUND
031300               PERFORM 6120-ADD-TIMELINE-ENTRY.
031400           PERFORM 6130-POST-TIMELINE-AMOUNT.
031500       6100-POST-TIMELINE-X.
031600           EXIT.
031700       6110-SCAN-TIMELINE.
031800           IF LYP1700-TL-DATE (TLN-IDX) = LYP1500-TXN-DATE-R
031900               MOVE 'Y' TO WS-TEN-FOUND-SW
032000           ELSE
032100               ADD 1 TO TLN-IDX.
032200       6110-SCAN-TIMELINE-X.
032300           EXIT.
032400       6120-ADD-TIMELINE-ENTRY.
032500           ADD 1 TO LYP1700-TLN-TABLE-CNT.
032600           MOVE LYP1700-TLN-TABLE-CNT TO TLN-IDX.
032700           MOVE LYP1500-TXN-DATE-R TO LYP1700-TL-DATE (TLN-IDX).
032800           MOVE 0 TO LYP1700-TL-ISSUED (TLN-IDX)
032900                     LYP1700-TL-REDEEMED (TLN-IDX).
033000       6120-ADD-TIMELINE-ENTRY-X.
033100           EXIT.
033200       6130-POST-TIMELINE-AMOUNT.
033300           IF LYP1500-IS-EARN
033400               ADD LYP1500-TXN-AMOUNT TO LYP1700-TL-ISSUED (TLN-IDX)
033500           ELSE
033600               SUBTRACT LYP1500-TXN-AMOUNT
033700                   FROM LYP1700-TL-REDEEMED (TLN-IDX).
033800       6130-POST-TIMELINE-AMOUNT-X.
033900           EXIT.
034000* ----------------------------------------------------------------
034100*  PRINTS ONE TENANT'S COMPLETE SECTION - HEADER, KPI BLOCK,
034200*  TIMELINE DETAIL (SORTED), TENANT TOTAL LINE.
034300* ----------------------------------------------------------------
034400       7000-PRINT-TENANT-SECTION.
034500           MOVE SPACES TO RPT-LINE.
034600           PERFORM 8000-PUT-LINE.
034700           MOVE WS-CURR-TENANT TO WS-TH-TENANT.
034800           MOVE WS-TENANT-HDR-LINE TO RPT-LINE.
034900           PERFORM 8000-PUT-LINE.
035000           MOVE 'TOTAL CUSTOMERS       ' TO WS-KPI-LABEL.
035100           MOVE WS-TN-CUST-COUNT TO WS-KPI-VALUE.
035200           MOVE WS-KPI-LINE TO RPT-LINE.
035300           PERFORM 8000-PUT-LINE.
035400           MOVE 'TOTAL ISSUED          ' TO WS-KPI-LABEL.
035500           MOVE WS-TN-ISSUED TO WS-KPI-VALUE.
035600           MOVE WS-KPI-LINE TO RPT-LINE.
035700           PERFORM 8000-PUT-LINE.
035800           MOVE 'TOTAL REDEEMED        ' TO WS-KPI-LABEL.
035900           MOVE WS-TN-REDEEMED TO WS-KPI-VALUE.
036000           MOVE WS-KPI-LINE TO RPT-LINE.
036100           PERFORM 8000-PUT-LINE.
036200           MOVE 'TOTAL EXPIRED         ' TO WS-KPI-LABEL.
036300           MOVE WS-TN-EXPIRED TO WS-KPI-VALUE.
036400           MOVE WS-KPI-LINE TO RPT-LINE.
036500           PERFORM 8000-PUT-LINE.
036600           COMPUTE WS-KPI-LIABILITY =
036700               WS-TN-ISSUED - WS-TN-REDEEMED - WS-TN-EXPIRED.
036800           MOVE 'CURRENT LIABILITY     ' TO WS-KPI-LABEL.
036900           MOVE WS-KPI-LIABILITY TO WS-KPI-VALUE.
037000           MOVE WS-KPI-LINE TO RPT-LINE.
037100           PERFORM 8000-PUT-LINE.
037200           IF WS-TN-ISSUED = 0
037300               MOVE 0 TO WS-KPI-RATE-RAW
037400           ELSE
037500               COMPUTE WS-KPI-RATE-RAW ROUNDED =
037600                   (WS-TN-REDEEMED * 100) / WS-TN-ISSUED.
037700           MOVE WS-KPI-RATE-RAW TO WS-RATE-VALUE.
037800           MOVE WS-RATE-LINE TO RPT-LINE.
037900           PERFORM 8000-PUT-LINE.
038000           MOVE SPACES TO RPT-LINE.
038100           PERFORM 8000-PUT-LINE.
038200           IF LYP1700-TLN-TABLE-CNT > 0
038300               PERFORM 7600-SORT-TIMELINE THRU 7600-SORT-TIMELINE-X
038400               MOVE WS-TIMELINE-HDR-LINE TO RPT-LINE
038500               PERFORM 8000-PUT-LINE
038600               PERFORM 7700-PRINT-TIMELINE THRU 7700-PRINT-TIMELINE-X
038700                   VARYING TLN-IDX FROM 1 BY 1
038800                   UNTIL TLN-IDX > LYP1700-TLN-TABLE-CNT.
038900           ADD WS-TN-CUST-COUNT TO WS-GT-CUST-COUNT.
039000       7000-PRINT-TENANT-SECTION-X.
039100           EXIT.
039200       7700-PRINT-TIMELINE.
039300           MOVE LYP1700-TL-DATE (TLN-IDX) TO WS-TL-DATE-ED.
039400           MOVE LYP1700-TL-ISSUED (TLN-IDX) TO WS-TL-ISSUED-ED.
039500           MOVE LYP1700-TL-REDEEMED (TLN-IDX) TO WS-TL-REDEEMED-ED.
039600           MOVE WS-TIMELINE-LINE TO RPT-LINE.
039700           PERFORM 8000-PUT-LINE.
039800       7700-PRINT-TIMELINE-X.
039900           EXIT.
040000* ----------------------------------------------------------------
040100*  BUBBLE SORT - THE TIMELINE TABLE IS BUILT BY LINEAR APPEND
040200*  (FIRST DATE ENCOUNTERED, NOT NECESSARILY ASCENDING), SO IT IS
040300*  SORTED HERE BEFORE PRINTING.  AT MOST 30 ENTRIES - A BUBBLE
040400*  PASS IS PLENTY FAST FOR A TABLE THIS SMALL.
040500* ----------------------------------------------------------------
040600       7600-SORT-TIMELINE.
040700           MOVE 'Y' TO WS-SWAP-SW.
040800           PERFORM 7610-BUBBLE-PASS THRU 7610-BUBBLE-PASS-X
040900               UNTIL WS-SWAP-SW = 'N'.
041000       7600-SORT-TIMELINE-X.
041100           EXIT.
041200       7610-BUBBLE-PASS.
041300           MOVE 'N' TO WS-SWAP-SW.
041400           PERFORM 7620-BUBBLE-COMPARE THRU 7620-BUBBLE-COMPARE-X
041500               VARYING TLN-IDX FROM 1 BY 1
041600               UNTIL TLN-IDX > LYP1700-TLN-TABLE-CNT - 1.
041700       7610-BUBBLE-PASS-X.
041800           EXIT.
041900       7620-BUBBLE-COMPARE.
042000           IF LYP1700-TL-DATE (TLN-IDX) > LYP1700-TL-DATE (TLN-IDX + 1)
042100               MOVE LYP1700-TLN-ENTRY (TLN-IDX) TO WS-TLN-SWAP
042200               MOVE LYP1700-TLN-ENTRY (TLN-IDX + 1)
042300                   TO LYP1700-TLN-ENTRY (TLN-IDX)
042400               MOVE WS-TLN-SWAP TO LYP1700-TLN-ENTRY (TLN-IDX + 1)
042500               MOVE 'Y' TO WS-SWAP-SW.
042600       7620-BUBBLE-COMPARE-X.
042700           EXIT.
042800* ----------------------------------------------------------------
042900       7800-PRINT-GRAND-TOTALS.
043000           MOVE SPACES TO RPT-LINE.
043100           PERFORM 8000-PUT-LINE.
043200           MOVE '*** GRAND TOTALS ***   ' TO WS-KPI-LABEL.
043300           MOVE SPACES TO WS-KPI-VALUE.
043400           MOVE WS-KPI-LINE TO RPT-LINE.
043500           PERFORM 8000-PUT-LINE.
043600           MOVE 'TOTAL CUSTOMERS       ' TO WS-KPI-LABEL.
043700           MOVE WS-GT-CUST-COUNT TO WS-KPI-VALUE.
043800           MOVE WS-KPI-LINE TO RPT-LINE.
043900           PERFORM 8000-PUT-LINE.
044000           MOVE 'TOTAL ISSUED          ' TO WS-KPI-LABEL.
044100           MOVE WS-GT-ISSUED TO WS-KPI-VALUE.
044200           MOVE WS-KPI-LINE TO RPT-LINE.
044300           PERFORM 8000-PUT-LINE.
044400           MOVE 'TOTAL REDEEMED        ' TO WS-KPI-LABEL.
044500           MOVE WS-GT-REDEEMED TO WS-KPI-VALUE.
044600           MOVE WS-KPI-LINE TO RPT-LINE.
044700           PERFORM 8000-PUT-LINE.
044800           MOVE 'TOTAL EXPIRED         ' TO WS-KPI-LABEL.
044900           MOVE WS-GT-EXPIRED TO WS-KPI-VALUE.
045000           MOVE WS-KPI-LINE TO RPT-LINE.
045100           PERFORM 8000-PUT-LINE.
045200           COMPUTE WS-KPI-LIABILITY =
045300               WS-GT-ISSUED - WS-GT-REDEEMED - WS-GT-EXPIRED.
045400           MOVE 'CURRENT LIABILITY     ' TO WS-KPI-LABEL.
045500           MOVE WS-KPI-LIABILITY TO WS-KPI-VALUE.
045600           MOVE WS-KPI-LINE TO RPT-LINE.
045700           PERFORM 8000-PUT-LINE.
045800           IF WS-GT-ISSUED = 0
045900               MOVE 0 TO WS-KPI-RATE-RAW
046000           ELSE
046100               COMPUTE WS-KPI-RATE-RAW ROUNDED =
046200                   (WS-GT-REDEEMED * 100) / WS-GT-ISSUED.
046300           MOVE WS-KPI-RATE-RAW TO WS-RATE-VALUE.
046400           MOVE WS-RATE-LINE TO RPT-LINE.
046500           PERFORM 8000-PUT-LINE.
046600       7800-PRINT-GRAND-TOTALS-X.
046700           EXIT.
046800* ----------------------------------------------------------------
046900*  8000-PUT-LINE IS THE SINGLE FUNNEL EVERY REPORT LINE GOES
047000*  THROUGH - TRIGGERS A NEW PAGE (HEADING REPRINTED) WHEN THE
047100*  PAGE IS FULL, OTHERWISE JUST ADVANCES ONE LINE.
047200* ----------------------------------------------------------------
047300       8000-PUT-LINE.
047400           IF WS-LINE-CTR > WS-MAX-LINES
047420               MOVE RPT-LINE TO WS-SAVE-LINE
047500               PERFORM 8100-PRINT-PAGE-HDR THRU 8100-PRINT-PAGE-HDR-X
047580               MOVE WS-SAVE-LINE TO RPT-LINE.
047700           WRITE RPT-LINE AFTER ADVANCING 1 LINES.
047800           ADD 1 TO WS-LINE-CTR.
047900       8100-PRINT-PAGE-HDR.
048000           ADD 1 TO WS-PAGE-NO.
048100           MOVE WS-RUN-DATE TO WS-PH1-DATE.
048200           MOVE WS-PAGE-NO  TO WS-PH1-PAGE.
048300           MOVE WS-PAGE-HDR-1 TO RPT-LINE.
048400           WRITE RPT-LINE AFTER ADVANCING PAGE.
048500           MOVE 0 TO WS-LINE-CTR.
048600       8100-PRINT-PAGE-HDR-X.
048700           EXIT.
048800* ----------------------------------------------------------------
048900*  JULIAN-DAY CONVERSION - A STANDARD GREGORIAN DAY-NUMBER
049000*  ALGORITHM, NOT AN INTRINSIC FUNCTION.  TAKES WS-JCALC-CCYY/
049100*  MM/DD, RETURNS A COMPARABLE DAY COUNT IN WS-JCALC-RESULT.
049200* ----------------------------------------------------------------
049300       9100-CALC-JULIAN.
049400           COMPUTE WS-JCALC-T1 = (WS-JCALC-CCYY - 1) / 4.
049500           COMPUTE WS-JCALC-T2 = (WS-JCALC-CCYY - 1) / 100.
049600           COMPUTE WS-JCALC-T3 = (WS-JCALC-CCYY - 1) / 400.
049700           COMPUTE WS-JCALC-RESULT =
049800               (WS-JCALC-CCYY - 1) * 365 + WS-JCALC-T1
049900               - WS-JCALC-T2 + WS-JCALC-T3
050000               + WS-CUM-DAYS (WS-JCALC-MM) + WS-JCALC-DD.
050100           DIVIDE WS-JCALC-CCYY BY 4   GIVING WS-JCALC-T1
050200               REMAINDER WS-JCALC-R4.
050300           DIVIDE WS-JCALC-CCYY BY 100 GIVING WS-JCALC-T2
050400               REMAINDER WS-JCALC-R100.
050500           DIVIDE WS-JCALC-CCYY BY 400 GIVING WS-JCALC-T3
050600               REMAINDER WS-JCALC-R400.
050700           IF WS-JCALC-R4 = 0
050750            AND (WS-JCALC-R100 NOT = 0 OR WS-JCALC-R400 = 0)
050800            AND WS-JCALC-MM > 2
050900               ADD 1 TO WS-JCALC-RESULT.
051000       9100-CALC-JULIAN-X.
051100           EXIT.
