000100* ----------------------------------------------------------------
000200*  LYP1700  -  IN-MEMORY LOOKUP TABLES
000300*  LOYALTY POINTS PLATFORM - SHARED WORKING-STORAGE TABLES
000400* ----------------------------------------------------------------
000500*  COPIED INTO LYP1000, LYP2000 AND LYP3000.  NOT EVERY PROGRAM
000600*  USES EVERY TABLE OR EVERY COLUMN - SEE THE COMMENTS AT EACH
000700*  OCCURS GROUP FOR WHICH PROGRAM(S) DRIVE IT.
000800* ----------------------------------------------------------------
000900*  DATE        BY    TKT       DESCRIPTION
001000*  ----------  ----  --------  ----------------------------------
001100*  1996-08-07  GDT   LP-0050   ORIGINAL SHARED TABLE COPYBOOK
001200*  1998-10-08  GDT   LP-0061   Y2K - ALL TABLE DATES NOW CCYY
001300*  2003-07-14  PJS   LP-0092   ADDED EARN/BURN COLUMNS FOR LYP2000
001400*  2006-02-27  PJS   LP-0105   RAISED CUST-TABLE MAX 2000 TO 6000
001450*  2006-02-27  PJS   LP-0106   ADDED TEN-TABLE FOR LYP3000 COUNTS
001460*  2006-08-22  PJS   LP-0108   ADDED 88-LEVELS ON CP-REWARD-TYPE
001470*                              AND CP-ACTIVE-FLAG
001480*  2006-09-05  PJS   LP-0109   FIXED-SIZE TABLES AND POSITIONAL
001490*                              SUBSCRIPTS THROUGHOUT - DEPENDING
001495*                              ON / INDEXED BY WAS NEVER THIS
001498*                              SHOP'S WAY, SAME AS MBU.DD
001500* ----------------------------------------------------------------
001600       01  LYP1700-CUST-TABLE-CTL.
001700           05  LYP1700-CUST-TABLE-MAX      PIC 9(4) VALUE 6000.
001800           05  LYP1700-CUST-TABLE-CNT      PIC 9(4) COMP-3
001900                                           VALUE 0.
001950           05  CT-IDX                      PIC S9(4) COMP
001960                                           VALUE 0.
002000       01  LYP1700-CUST-TABLE.
002100           05  LYP1700-CUST-ENTRY OCCURS 6000 TIMES.
002600               10  LYP1700-CT-TENANT        PIC X(8).
002700               10  LYP1700-CT-EXTERNAL-ID   PIC X(20).
002800               10  LYP1700-CT-EMAIL         PIC X(40).
002900               10  LYP1700-CT-JOINED-DATE   PIC 9(8).
002950               10  LYP1700-CT-TXN-COUNT     PIC 9(5) COMP-3.
003000* RUNNING BALANCE - MAINTAINED BY LYP1000 AS LEDGER IS POSTED
003100               10  LYP1700-CT-BALANCE       PIC S9(9) COMP-3.
003200* YEARLY SWEEP WORK COLUMNS - USED BY LYP2000 ONLY
003300               10  LYP1700-CT-EARNED-Y      PIC S9(9) COMP-3.
003400               10  LYP1700-CT-EARNED-PRIOR  PIC S9(9) COMP-3.
003500               10  LYP1700-CT-BURNED        PIC S9(9) COMP-3.
003600* DASHBOARD WORK COLUMNS - USED BY LYP3000 ONLY
003700               10  LYP1700-CT-ISSUED        PIC S9(9) COMP-3.
003800               10  LYP1700-CT-REDEEMED      PIC S9(9) COMP-3.
003900       01  LYP1700-CAMP-TABLE-CTL.
004000           05  LYP1700-CAMP-TABLE-MAX      PIC 9(4) VALUE 500.
004100           05  LYP1700-CAMP-TABLE-CNT      PIC 9(4) COMP-3
004200                                           VALUE 0.
004250           05  CAMP-IDX                     PIC S9(3) COMP
004260                                           VALUE 0.
004300       01  LYP1700-CAMP-TABLE.
004400           05  LYP1700-CAMP-ENTRY OCCURS 500 TIMES.
004700               10  LYP1700-CP-TENANT        PIC X(8).
004800               10  LYP1700-CP-ID            PIC X(8).
004900               10  LYP1700-CP-REWARD-TYPE   PIC X(1).
004910                   88  LYP1700-CP-IS-MULTIPLIER VALUE 'M'.
004920                   88  LYP1700-CP-IS-BONUS      VALUE 'B'.
005000               10  LYP1700-CP-POINTS-VALUE  PIC 9(6).
005100               10  LYP1700-CP-ACTIVE-FLAG   PIC X(1).
005110                   88  LYP1700-CP-IS-ACTIVE     VALUE 'Y'.
005200               10  LYP1700-CP-MIN-AMOUNT    PIC 9(8)V99.
005300               10  LYP1700-CP-FIRST-PURCH   PIC X(1).
005400               10  LYP1700-CP-START-TIME    PIC 9(4).
005500               10  LYP1700-CP-END-TIME      PIC 9(4).
005600       01  LYP1700-RWD-TABLE-CTL.
005700           05  LYP1700-RWD-TABLE-MAX       PIC 9(4) VALUE 1000.
005800           05  LYP1700-RWD-TABLE-CNT       PIC 9(4) COMP-3
005900                                           VALUE 0.
005950           05  RWD-IDX                      PIC S9(4) COMP
005960                                           VALUE 0.
006000       01  LYP1700-RWD-TABLE.
006100           05  LYP1700-RWD-ENTRY OCCURS 1000 TIMES.
006400               10  LYP1700-RW-TENANT        PIC X(8).
006500               10  LYP1700-RW-ID            PIC X(8).
006600               10  LYP1700-RW-POINT-COST    PIC 9(6).
006700               10  LYP1700-RW-ACTIVE-FLAG   PIC X(1).
006750* TENANT CUSTOMER-COUNT LOOKUP - USED BY LYP3000 ONLY, LOADED
006760* ONCE FROM THE CUSTOMER MASTER AHEAD OF THE LEDGER PASS
006770       01  LYP1700-TEN-TABLE-CTL.
006780           05  LYP1700-TEN-TABLE-CNT      PIC 9(3) COMP-3
006790                                           VALUE 0.
006795           05  TEN-IDX                      PIC S9(3) COMP
006796                                           VALUE 0.
006800       01  LYP1700-TEN-TABLE.
006810           05  LYP1700-TEN-ENTRY OCCURS 200 TIMES.
006840               10  LYP1700-TN-TENANT        PIC X(8).
006850               10  LYP1700-TN-CUST-COUNT    PIC 9(7) COMP-3.
006900* TIMELINE TABLE - USED BY LYP3000 ONLY, RESET EACH TENANT
006910       01  LYP1700-TLN-TABLE-CTL.
007000           05  LYP1700-TLN-TABLE-CNT      PIC 9(2) COMP-3
007100                                           VALUE 0.
007150           05  TLN-IDX                      PIC S9(2) COMP
007160                                           VALUE 0.
007200       01  LYP1700-TLN-TABLE.
007300           05  LYP1700-TLN-ENTRY OCCURS 30 TIMES.
007700               10  LYP1700-TL-DATE          PIC 9(8).
007800               10  LYP1700-TL-ISSUED        PIC S9(9) COMP-3.
007900               10  LYP1700-TL-REDEEMED      PIC S9(9) COMP-3.
