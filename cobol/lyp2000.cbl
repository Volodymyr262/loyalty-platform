000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    LYP2000.
000300       AUTHOR.        G D TANNER.
000400       INSTALLATION.  DATA CENTER SERVICES.
000500       DATE-WRITTEN.  08/07/96.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ----------------------------------------------------------------
000900*  LYP2000  -  YEARLY POINTS EXPIRATION SWEEP
001000*  LOYALTY POINTS PLATFORM
001100* ----------------------------------------------------------------
001200*  RUN ONCE A YEAR, ONE PASS FOR EVERY TENANT'S CUSTOMERS.  ANY
001300*  POINTS A CUSTOMER EARNED IN THE EXPIRING YEAR THAT WERE NOT
001400*  BURNED BY SPENDING OR A PRIOR EXPIRATION SOMEWHERE IN THAT
001500*  CUSTOMER'S WHOLE LEDGER HISTORY ARE WIPED OFF WITH AN 'X'
001600*  LEDGER RECORD.  POINTS EARNED IN PRIOR YEARS AND ALREADY
001700*  CARRIED ARE NEVER TOUCHED BY THIS PROGRAM - ONLY THE EXPIRING
001750*  YEAR'S EARNINGS ARE AT RISK, NET OF WHATEVER WAS BURNED FIRST.
001800* ----------------------------------------------------------------
001900*  DATE        BY    TKT       DESCRIPTION
002000*  ----------  ----  --------  ----------------------------------
002100*  1996-08-07  GDT   LP-0051   ORIGINAL EXPIRATION SWEEP
002200*  1998-10-08  GDT   LP-0061   Y2K - ALL DATE MATH NOW CCYY
002300*  1999-01-22  GDT   LP-0061   Y2K SIGNOFF, NO FURTHER CHANGE
002400*  2003-07-14  PJS   LP-0093   REWROTE TO NET BURNED AGAINST
002500*                              PRIOR-YEAR EARNINGS FIRST
002600*  2005-11-03  PJS   LP-0101   SKIP-AND-CONTINUE ON BAD CUSTOMER
002700*                              ENTRY INSTEAD OF ABENDING THE RUN
002710*  2006-08-22  PJS   LP-0108   DROPPED THE OPERATOR TENANT/YEAR
002720*                              PARMS - SWEEP NOW COVERS EVERY
002730*                              TENANT IN ONE RUN, EXPIRING YEAR
002740*                              IS COMPUTED FROM THE RUN DATE, AND
002750*                              BURNED IS NO LONGER YEAR-WINDOWED
002760*  2006-09-05  PJS   LP-0109   DROPPED SEARCH/INDEXED BY AND GO TO
002770*                              AND END-IF - NONE OF THOSE ARE THIS
002780*                              SHOP'S WAY.  ALSO FIXED THE POSTED
002790*                              EXPIRATION RECORD TO CARRY THE RUN
002795*                              DATE, NOT DEC 31 OF THE OLD YEAR
002800* ----------------------------------------------------------------
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SPECIAL-NAMES.
003200           CONSOLE IS CRT.
003300       INPUT-OUTPUT SECTION.
003400       FILE-CONTROL.
003500           SELECT CUOLD-FILE  ASSIGN TO CUSTOLD
003600                  ORGANIZATION IS SEQUENTIAL.
003700           SELECT LGOLD-FILE  ASSIGN TO LGROLD
003800                  ORGANIZATION IS SEQUENTIAL.
003900           SELECT LGNEW-FILE  ASSIGN TO LGRNEW
004000                  ORGANIZATION IS SEQUENTIAL.
004100       DATA DIVISION.
004200       FILE SECTION.
004300       FD  CUOLD-FILE
004400           RECORD CONTAINS 96 CHARACTERS
004500           LABEL RECORDS ARE STANDARD
004600           DATA RECORD IS LYP1200-CUSTOMER-REC.
004700           COPY LYP1200.
004800       FD  LGOLD-FILE
004900           RECORD CONTAINS 80 CHARACTERS
005000           LABEL RECORDS ARE STANDARD
005100           DATA RECORD IS LYP1500-LEDGER-REC.
005200           COPY LYP1500.
005300       FD  LGNEW-FILE
005400           RECORD CONTAINS 80 CHARACTERS
005500           LABEL RECORDS ARE STANDARD
005600           DATA RECORD IS LY2500-LEDGER-REC.
005700           COPY LYP1500 REPLACING ==LYP1500-== BY ==LY2500-==.
005800       WORKING-STORAGE SECTION.
005900           COPY LYP1700.
006000       01  WS-SWITCHES.
006100           05  WS-CUOLD-EOF            PIC 9        VALUE 0.
006200           05  WS-LGOLD-EOF            PIC 9        VALUE 0.
006300       01  WS-PARMS.
006400           05  WS-RUN-DATE             PIC 9(8)     VALUE 0.
006450           05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
006460               10  WS-RUN-CCYY         PIC 9(4).
006470               10  WS-RUN-MM           PIC 9(2).
006480               10  WS-RUN-DD           PIC 9(2).
006500           05  WS-EXPIRE-CCYY          PIC 9(4)     VALUE 0.
006700           05  WS-PARM-LEN             PIC 9(4) COMP VALUE 0.
006800           05  WS-PARM-TEXT            PIC X(8)     VALUE SPACES.
006850       77  WS-YEARS-RETAINED           PIC 9(1) COMP-3 VALUE 2.
006900       01  WS-COUNTERS.
007000           05  WS-CUST-LOADED          PIC 9(7) COMP-3 VALUE 0.
007100           05  WS-CUST-PROCESSED       PIC 9(7) COMP-3 VALUE 0.
007200           05  WS-CUST-SKIPPED         PIC 9(7) COMP-3 VALUE 0.
007300           05  WS-TOTAL-EXPIRED        PIC S9(9) COMP-3 VALUE 0.
007400       01  WS-WORK-FIELDS.
007500           05  WS-CUST-FOUND-SW        PIC X        VALUE 'N'.
007600               88  WS-CUST-FOUND        VALUE 'Y'.
007700           05  WS-APPLIED-TO-Y         PIC S9(9) COMP-3 VALUE 0.
007800           05  WS-EXPIRE-AMT           PIC S9(9) COMP-3 VALUE 0.
007900       PROCEDURE DIVISION.
008000* ----------------------------------------------------------------
008100       1000-MAIN-LINE.
008200           DISPLAY SPACES UPON CRT.
008300           DISPLAY '* * * * LYP2000 - POINTS EXPIRATION SWEEP'
008400               UPON CRT.
008500           PERFORM 1100-GET-PARMS.
008600           OPEN INPUT CUOLD-FILE.
008700           PERFORM 2000-LOAD-CUSTOMERS THRU 2000-LOAD-CUSTOMERS-X.
008800           CLOSE CUOLD-FILE.
008900           OPEN INPUT LGOLD-FILE.
009000           PERFORM 3000-ACCUM-LEDGER THRU 3000-ACCUM-LEDGER-X.
009100           CLOSE LGOLD-FILE.
009200           OPEN INPUT LGOLD-FILE.
009300           OPEN OUTPUT LGNEW-FILE.
009400           PERFORM 4000-COPY-OLD-LEDGER THRU 4000-COPY-OLD-LEDGER-X.
009500           CLOSE LGOLD-FILE.
009600           PERFORM 5000-SWEEP THRU 5000-SWEEP-X
009700               VARYING CT-IDX FROM 1 BY 1
009800               UNTIL CT-IDX > LYP1700-CUST-TABLE-CNT.
009900           CLOSE LGNEW-FILE.
010000           PERFORM 9000-END-RTN.
010100* ----------------------------------------------------------------
010200*  PARAMETER IS THE RUN DATE, CCYYMMDD, THE SAME WAY LYP3000 TAKES
010300*  ITS RUN DATE.  THE EXPIRING YEAR IS NEVER OPERATOR-SUPPLIED -
010400*  IT IS ALWAYS THE RUN YEAR LESS WS-YEARS-RETAINED (N+1 POINTS
010500*  RETENTION), AND THE SWEEP COVERS EVERY TENANT'S CUSTOMERS IN
010550*  ONE PASS, NOT JUST ONE TENANT.
010600* ----------------------------------------------------------------
010650       1100-GET-PARMS.
010700           ACCEPT WS-PARM-TEXT FROM COMMAND-LINE.
010800           MOVE WS-PARM-TEXT TO WS-RUN-DATE.
010900           COMPUTE WS-EXPIRE-CCYY = WS-RUN-CCYY - WS-YEARS-RETAINED.
011000* ----------------------------------------------------------------
011100       2000-LOAD-CUSTOMERS.
011200           PERFORM 2010-READ-CUOLD.
011300           PERFORM 2020-ADD-CUSTOMER THRU 2020-ADD-CUSTOMER-X
011400               UNTIL WS-CUOLD-EOF = 1.
011500       2000-LOAD-CUSTOMERS-X.
011600           EXIT.
011700       2010-READ-CUOLD.
011800           READ CUOLD-FILE
011900               AT END MOVE 1 TO WS-CUOLD-EOF.
012000       2020-ADD-CUSTOMER.
012100           ADD 1 TO LYP1700-CUST-TABLE-CNT.
012200           MOVE LYP1700-CUST-TABLE-CNT TO CT-IDX.
012300           MOVE LYP1200-CUST-TENANT-ID
012400               TO LYP1700-CT-TENANT (CT-IDX).
012500           MOVE LYP1200-CUST-EXTERNAL-ID
012600               TO LYP1700-CT-EXTERNAL-ID (CT-IDX).
012700           MOVE LYP1200-CUST-EMAIL
012800               TO LYP1700-CT-EMAIL (CT-IDX).
012900           MOVE LYP1200-JOINED-DATE-R
013000               TO LYP1700-CT-JOINED-DATE (CT-IDX).
013100           MOVE 0 TO LYP1700-CT-EARNED-Y (CT-IDX)
013200                     LYP1700-CT-EARNED-PRIOR (CT-IDX)
013300                     LYP1700-CT-BURNED (CT-IDX).
013400           ADD 1 TO WS-CUST-LOADED.
013700       2020-ADD-CUSTOMER-X.
013800           EXIT.
013900* ----------------------------------------------------------------
014000*  WALKS THE OLD LEDGER AND ACCUMULATES, PER CUSTOMER, OVER THAT
014100*  CUSTOMER'S WHOLE LEDGER HISTORY -
014200*     EARNED-Y      POINTS EARNED IN THE EXPIRING YEAR
014300*     EARNED-PRIOR  POINTS EARNED IN YEARS BEFORE THAT
014400*     BURNED        POINTS SPENT OR EXPIRED AT ANY TIME, NOT
014500*                   JUST THE EXPIRING YEAR OR THE YEAR BEFORE -
014600*                   BURN CAPACITY IS NETTED AGAINST PRIOR-YEAR
014700*                   EARNINGS FIRST IN 5000-SWEEP BELOW
014750* ----------------------------------------------------------------
014800       3000-ACCUM-LEDGER.
014900           PERFORM 3010-READ-LGOLD.
015000           PERFORM 3020-APPLY-LGOLD THRU 3020-APPLY-LGOLD-X
015100               UNTIL WS-LGOLD-EOF = 1.
015200       3000-ACCUM-LEDGER-X.
015300           EXIT.
015400       3010-READ-LGOLD.
015500           READ LGOLD-FILE
015600               AT END MOVE 1 TO WS-LGOLD-EOF.
015700* ----------------------------------------------------------------
015750*  2006-09-05  PJS  LP-0109  THE "CUSTOMER NOT FOUND, SKIP THIS
015760*                            RECORD" CASE USED TO BE A GO TO -
015770*                            NOW THE REST OF THE PARAGRAPH IS
015780*                            JUST WRAPPED IN THE FOUND CHECK.
015790* ----------------------------------------------------------------
015800       3020-APPLY-LGOLD.
015900           PERFORM 4100-FIND-CUSTOMER.
016000           IF WS-CUST-FOUND
016100               IF LYP1500-TXN-AMOUNT > 0
016200                   IF LYP1500-TXN-DATE-CCYY = WS-EXPIRE-CCYY
016300                       ADD LYP1500-TXN-AMOUNT
016400                           TO LYP1700-CT-EARNED-Y (CT-IDX)
016500                   ELSE IF LYP1500-TXN-DATE-CCYY < WS-EXPIRE-CCYY
016600                       ADD LYP1500-TXN-AMOUNT
016700                           TO LYP1700-CT-EARNED-PRIOR (CT-IDX)
016800                   ELSE
016820                       ADD 0 TO LYP1700-CT-EARNED-Y (CT-IDX)
016900               ELSE
017000                   COMPUTE LYP1700-CT-BURNED (CT-IDX) =
017100                       LYP1700-CT-BURNED (CT-IDX) -
017200                       LYP1500-TXN-AMOUNT.
017300           PERFORM 3010-READ-LGOLD.
017900       3020-APPLY-LGOLD-X.
018000           EXIT.
018100* ----------------------------------------------------------------
018200*  4100-FIND-CUSTOMER IS SHARED WITH THE SWEEP PARAGRAPHS BELOW.
018300*  LINEAR SCAN ON (TENANT, EXTERNAL-ID), POSITIONAL SUBSCRIPT.
018400* ----------------------------------------------------------------
018500       4100-FIND-CUSTOMER.
018600           MOVE 'N' TO WS-CUST-FOUND-SW.
018650           MOVE 1 TO CT-IDX.
018700           PERFORM 4110-SCAN-CUSTOMER THRU 4110-SCAN-CUSTOMER-X
018750               UNTIL CT-IDX > LYP1700-CUST-TABLE-CNT
018760                  OR WS-CUST-FOUND.
018800       4110-SCAN-CUSTOMER.
018900           IF LYP1700-CT-TENANT (CT-IDX) =
019100                                       LYP1500-TXN-TENANT-ID
019200            AND LYP1700-CT-EXTERNAL-ID (CT-IDX) =
019300                                       LYP1500-TXN-EXTERNAL-ID
019400               MOVE 'Y' TO WS-CUST-FOUND-SW
019420           ELSE
019440               ADD 1 TO CT-IDX.
019460       4110-SCAN-CUSTOMER-X.
019480           EXIT.
019500* ----------------------------------------------------------------
019600*  COPIES THE OLD LEDGER THROUGH UNCHANGED - THIS PASS READS THE
019700*  FILE A SECOND TIME BECAUSE 3000-ACCUM-LEDGER ALREADY USED THE
019800*  FIRST (SEQUENTIAL, NOT RE-READABLE WITHOUT A REOPEN) PASS.
019900* ----------------------------------------------------------------
020000       4000-COPY-OLD-LEDGER.
020100           MOVE 0 TO WS-LGOLD-EOF.
020200           PERFORM 4010-READ-LGOLD.
020300           PERFORM 4020-WRITE-LGNEW THRU 4020-WRITE-LGNEW-X
020400               UNTIL WS-LGOLD-EOF = 1.
020500       4000-COPY-OLD-LEDGER-X.
020600           EXIT.
020700       4010-READ-LGOLD.
020800           READ LGOLD-FILE
020900               AT END MOVE 1 TO WS-LGOLD-EOF.
021000       4020-WRITE-LGNEW.
021100           MOVE LYP1500-LEDGER-REC TO LY2500-LEDGER-REC.
021200           WRITE LY2500-LEDGER-REC.
021300           PERFORM 4010-READ-LGOLD.
021400       4020-WRITE-LGNEW-X.
021500           EXIT.
021600* ----------------------------------------------------------------
021700*  BUSINESS RULE 4 - FOR EACH CUSTOMER, THE POINTS BURNED THIS
021800*  YEAR OR LAST ARE APPLIED AGAINST THE PRIOR YEAR'S EARNINGS
021900*  FIRST (THE OLDEST POINTS GO FIRST).  WHATEVER OF THIS YEAR'S
022000*  EXPIRING EARNINGS IS LEFT OVER AFTER THAT IS WRITTEN OFF WITH
022100*  AN 'X' LEDGER RECORD, DATED THE RUN DATE.  A BAD TABLE ENTRY
022150*  IS SKIPPED, NOT ALLOWED TO STOP THE REST OF THE RUN.
022200* ----------------------------------------------------------------
022210*  2006-09-05  PJS  LP-0109  SPLIT THE REAL WORK OUT TO 5010 SO
022220*                            THE SKIP CASE NO LONGER NEEDS A
022230*                            GO TO TO FALL THROUGH TO THE EXIT -
022240*                            ALSO FIXED THE POSTED RECORD TO
022250*                            CARRY THE RUN DATE, NOT DEC 31 OF
022260*                            THE EXPIRING YEAR (REQ DOC LP-R2).
022300* ----------------------------------------------------------------
022400       5000-SWEEP.
022500           IF LYP1700-CT-TENANT (CT-IDX) = SPACES
022600               ADD 1 TO WS-CUST-SKIPPED
022700           ELSE
022800               PERFORM 5010-EXPIRE-CUSTOMER.
022900       5000-SWEEP-X.
023000           EXIT.
023100       5010-EXPIRE-CUSTOMER.
023200           COMPUTE WS-APPLIED-TO-Y =
023300               LYP1700-CT-BURNED (CT-IDX) -
023400               LYP1700-CT-EARNED-PRIOR (CT-IDX).
023500           IF WS-APPLIED-TO-Y < 0
023600               MOVE 0 TO WS-APPLIED-TO-Y.
023700           COMPUTE WS-EXPIRE-AMT =
023800               LYP1700-CT-EARNED-Y (CT-IDX) - WS-APPLIED-TO-Y.
023900           IF WS-EXPIRE-AMT < 0
024000               MOVE 0 TO WS-EXPIRE-AMT.
024100           ADD 1 TO WS-CUST-PROCESSED.
024200           IF WS-EXPIRE-AMT > 0
024300               MOVE LYP1700-CT-TENANT (CT-IDX)
024400                   TO LY2500-TXN-TENANT-ID
024500               MOVE LYP1700-CT-EXTERNAL-ID (CT-IDX)
024600                   TO LY2500-TXN-EXTERNAL-ID
024700               MOVE 'X' TO LY2500-TXN-TYPE
024800               COMPUTE LY2500-TXN-AMOUNT = 0 - WS-EXPIRE-AMT
024900               MOVE WS-RUN-CCYY TO LY2500-TXN-DATE-CCYY
025000               MOVE WS-RUN-MM TO LY2500-TXN-DATE-MM
025100               MOVE WS-RUN-DD TO LY2500-TXN-DATE-DD
025200               STRING 'YEARLY EXPIRATION ' WS-EXPIRE-CCYY
025300                   DELIMITED BY SIZE INTO LY2500-TXN-DESC
025400               WRITE LY2500-LEDGER-REC
025500               ADD WS-EXPIRE-AMT TO WS-TOTAL-EXPIRED.
025600       5010-EXPIRE-CUSTOMER-X.
025700           EXIT.
025800* ----------------------------------------------------------------
025900       9000-END-RTN.
026000           DISPLAY SPACES UPON CRT.
026100           DISPLAY 'LYP2000 END OF JOB CONTROL TOTALS' UPON CRT.
026200           DISPLAY 'RUN DATE             : ' WS-RUN-DATE
026300               UPON CRT.
026400           DISPLAY 'EXPIRING YEAR        : ' WS-EXPIRE-CCYY
026500               UPON CRT.
026600           DISPLAY 'CUSTOMERS LOADED     : ' WS-CUST-LOADED
026700               UPON CRT.
026800           DISPLAY 'CUSTOMERS SKIPPED    : ' WS-CUST-SKIPPED
026900               UPON CRT.
027000           DISPLAY 'PROCESSED ' WS-CUST-PROCESSED
027100               ' CUSTOMERS. TOTAL EXPIRED: ' WS-TOTAL-EXPIRED
027200               UPON CRT.
027300           STOP RUN.
