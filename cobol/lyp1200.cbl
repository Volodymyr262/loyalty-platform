000100* ----------------------------------------------------------------
000200*  LYP1200  -  CUSTOMER MASTER RECORD
000300*  LOYALTY POINTS PLATFORM - ENROLLMENT FILE LAYOUT
000400* ----------------------------------------------------------------
000500*  KEYED BY TENANT + EXTERNAL-ID.  ONE RECORD PER ENROLLED
000600*  CUSTOMER.  LYP1000 REWRITES THIS FILE EACH RUN, APPENDING
000700*  ANY CUSTOMER AUTO-CREATED OFF AN ACCRUAL REQUEST.
000800* ----------------------------------------------------------------
000900*  DATE        BY    TKT       DESCRIPTION
001000*  ----------  ----  --------  ----------------------------------
001100*  1991-03-06  RHM   LP-0002   ORIGINAL MASTER LAYOUT
001200*  1994-06-02  GDT   LP-0033   CUST-EMAIL WIDENED 24 TO 40
001300*  1998-10-08  GDT   LP-0061   Y2K - CUST-JOINED-DATE MADE CCYY
001400*  1999-02-01  GDT   LP-0061   Y2K SIGNOFF, NO FURTHER CHANGE
001450*  2001-05-14  GDT   LP-0074   ADDED STATUS-CD / LAST-ACTV-DATE
001460*                              FOR THE DORMANT-ACCOUNT REPORT
001470*                              (REPORT NEVER BUILT, FIELDS STAYED)
001480*  2004-11-09  PJS   LP-0096   ADDED SOURCE-CD, RESERVED BLOCK
001490*                              FOR THE CONVERSION THAT DIDN'T RUN
001500* ----------------------------------------------------------------
001600       01  LYP1200-CUSTOMER-REC.
001700           05  LYP1200-CUST-TENANT-ID      PIC X(8).
001800           05  LYP1200-CUST-EXTERNAL-ID     PIC X(20).
001900           05  LYP1200-CUST-EMAIL          PIC X(40).
002000           05  LYP1200-CUST-JOINED-DATE.
002100               10  LYP1200-JOINED-CCYY      PIC 9(4).
002200               10  LYP1200-JOINED-MM        PIC 9(2).
002300               10  LYP1200-JOINED-DD        PIC 9(2).
002400           05  LYP1200-JOINED-DATE-R REDEFINES
002500                   LYP1200-CUST-JOINED-DATE PIC 9(8).
002510           05  LYP1200-CUST-STATUS-CD      PIC X(1) VALUE 'A'.
002520               88  LYP1200-CUST-IS-ACTIVE       VALUE 'A'.
002530               88  LYP1200-CUST-IS-CLOSED       VALUE 'C'.
002540           05  LYP1200-CUST-LAST-ACTV-DATE.
002550               10  LYP1200-LAST-ACTV-CCYY   PIC 9(4).
002560               10  LYP1200-LAST-ACTV-MM     PIC 9(2).
002570               10  LYP1200-LAST-ACTV-DD     PIC 9(2).
002580           05  LYP1200-LAST-ACTV-DATE-R REDEFINES
002590                   LYP1200-CUST-LAST-ACTV-DATE PIC 9(8).
002600           05  LYP1200-CUST-SOURCE-CD      PIC X(1) VALUE 'B'.
002610* RESERVED FOR A CONVERSION CROSS-REFERENCE THAT NEVER SHIPPED -
002620* KEPT SO THE RECORD DOESN'T HAVE TO BE RESIZED AGAIN.
002630           05  LYP1200-CUST-RESERVED      PIC X(6) VALUE SPACES.
002640           05  LYP1200-CUST-RESERVED-R REDEFINES
002650                   LYP1200-CUST-RESERVED.
002660               10  LYP1200-CUST-XREF-NO     PIC 9(6).
002700           05  FILLER                       PIC X(4).
