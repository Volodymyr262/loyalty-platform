000100* ----------------------------------------------------------------
000200*  LYP1500  -  LEDGER (POINT TRANSACTION) RECORD
000300*  LOYALTY POINTS PLATFORM - POINTS JOURNAL LAYOUT
000400* ----------------------------------------------------------------
000500*  THE JOURNAL.  A CUSTOMER'S BALANCE IS NEVER STORED - IT IS
000600*  ALWAYS THE SUM OF THAT CUSTOMER'S LYP1500 RECORDS.  LYP1000
000700*  APPENDS 'E'/'S' RECORDS, LYP2000 APPENDS 'X' RECORDS.
000800* ----------------------------------------------------------------
000900*  DATE        BY    TKT       DESCRIPTION
001000*  ----------  ----  --------  ----------------------------------
001100*  1991-03-06  RHM   LP-0003   ORIGINAL JOURNAL LAYOUT - E/S ONLY
001200*  1996-08-07  GDT   LP-0049   ADDED 'X' EXPIRATION TYPE
001300*  1998-10-08  GDT   LP-0061   Y2K - TXN-DATE MADE CCYY
001400* ----------------------------------------------------------------
001500       01  LYP1500-LEDGER-REC.
001600           05  LYP1500-TXN-TENANT-ID       PIC X(8).
001700           05  LYP1500-TXN-EXTERNAL-ID      PIC X(20).
001800           05  LYP1500-TXN-TYPE            PIC X(1).
001900               88  LYP1500-IS-EARN          VALUE 'E'.
002000               88  LYP1500-IS-SPEND         VALUE 'S'.
002100               88  LYP1500-IS-EXPIRATION    VALUE 'X'.
002200           05  LYP1500-TXN-AMOUNT          PIC S9(9).
002300           05  LYP1500-TXN-DATE.
002400               10  LYP1500-TXN-DATE-CCYY    PIC 9(4).
002500               10  LYP1500-TXN-DATE-MM      PIC 9(2).
002600               10  LYP1500-TXN-DATE-DD      PIC 9(2).
002700           05  LYP1500-TXN-DATE-R REDEFINES
002800                   LYP1500-TXN-DATE         PIC 9(8).
002900           05  LYP1500-TXN-DESC            PIC X(30).
003000           05  FILLER                       PIC X(4).
