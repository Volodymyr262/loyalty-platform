000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    LYP1000.
000300       AUTHOR.        R H MOSS.
000400       INSTALLATION.  DATA CENTER SERVICES.
000500       DATE-WRITTEN.  03/04/91.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800* ----------------------------------------------------------------
000900*  LYP1000  -  DAILY ACCRUAL / REDEMPTION TRANSACTION PROCESSOR
001000*  LOYALTY POINTS PLATFORM
001100* ----------------------------------------------------------------
001200*  LOADS THE CAMPAIGN AND REWARD FILES AND THE CUSTOMER MASTER
001300*  INTO WORKING-STORAGE TABLES, THEN READS THE REQUEST FILE ONE
001400*  RECORD AT A TIME.  ACCRUALS EARN POINTS (AUTO-ENROLLING THE
001500*  CUSTOMER WHEN NEEDED); REDEMPTIONS SPEND POINTS AGAINST A
001600*  REWARD AFTER AN INSUFFICIENT-FUNDS CHECK.  ALL POSTINGS ARE
001700*  APPENDED TO THE LEDGER; THE CUSTOMER MASTER IS REWRITTEN.
001800* ----------------------------------------------------------------
001900*  DATE        BY    TKT       DESCRIPTION
002000*  ----------  ----  --------  ----------------------------------
002100*  1991-03-04  RHM   LP-0001   ORIGINAL ACCRUAL-ONLY PROCESSOR
002200*  1991-09-12  RHM   LP-0006   ADDED REDEMPTION PROCESSING
002300*  1992-02-11  RHM   LP-0009   ADDED CAMPAIGN MULTIPLIER LOOKUP
002400*  1992-09-30  RHM   LP-0014   ADDED FIXED-BONUS CAMPAIGN TYPE
002500*  1995-04-18  GDT   LP-0041   ADDED MIN-AMOUNT / FIRST-PURCHASE
002600*                              / HAPPY-HOUR CAMPAIGN RULES
002700*  1996-08-07  GDT   LP-0050   MOVED TABLES TO SHARED LYP1700 COPY
002800*  1998-10-08  GDT   LP-0061   Y2K - ALL DATE MATH NOW CCYY
002900*  1999-01-22  GDT   LP-0061   Y2K SIGNOFF, NO FURTHER CHANGE
003000*  2003-07-14  PJS   LP-0092   AUTO-ENROLLMENT ON UNKNOWN CUSTOMER
003100*  2006-02-27  PJS   LP-0105   RAISED CUSTOMER TABLE MAX TO 6000
003110*  2006-08-22  PJS   LP-0108   CUNEW NOW CARRIES THE WHOLE ROSTER
003120*                              FORWARD, NOT JUST NEW ENROLLEES
003130*  2006-09-05  PJS   LP-0109   DROPPED SEARCH/INDEXED BY FOR THE
003140*                              SHOP'S USUAL FIXED TABLE/SUBSCRIPT
003150*                              STYLE.  TOOK THE OPPORTUNITY TO GET
003160*                              RID OF EVERY GO TO AND END-IF WHILE
003170*                              IN HERE - NEVER THIS SHOP'S WAY
003200* ----------------------------------------------------------------
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SPECIAL-NAMES.
003600           CONSOLE IS CRT.
003700       INPUT-OUTPUT SECTION.
003800       FILE-CONTROL.
003900           SELECT REQ-FILE    ASSIGN TO REQFILE
004000                  ORGANIZATION IS SEQUENTIAL.
004100           SELECT CUOLD-FILE  ASSIGN TO CUSTOLD
004200                  ORGANIZATION IS SEQUENTIAL.
004300           SELECT CUNEW-FILE  ASSIGN TO CUSTNEW
004400                  ORGANIZATION IS SEQUENTIAL.
004500           SELECT CAMP-FILE   ASSIGN TO CAMPFILE
004600                  ORGANIZATION IS SEQUENTIAL.
004700           SELECT RWD-FILE    ASSIGN TO RWDFILE
004800                  ORGANIZATION IS SEQUENTIAL.
004900           SELECT LGOLD-FILE  ASSIGN TO LGROLD
005000                  ORGANIZATION IS SEQUENTIAL.
005100           SELECT LGNEW-FILE  ASSIGN TO LGRNEW
005200                  ORGANIZATION IS SEQUENTIAL.
005300           SELECT REJ-FILE    ASSIGN TO REJFILE
005400                  ORGANIZATION IS SEQUENTIAL.
005500       DATA DIVISION.
005600       FILE SECTION.
005700       FD  REQ-FILE
005800           RECORD CONTAINS 135 CHARACTERS
005900           LABEL RECORDS ARE STANDARD
006000           DATA RECORD IS LYP1100-REQUEST-REC.
006100           COPY LYP1100.
006200       FD  CUOLD-FILE
006300           RECORD CONTAINS 96 CHARACTERS
006400           LABEL RECORDS ARE STANDARD
006500           DATA RECORD IS LYP1200-CUSTOMER-REC.
006600           COPY LYP1200.
006700       FD  CUNEW-FILE
006800           RECORD CONTAINS 96 CHARACTERS
006900           LABEL RECORDS ARE STANDARD
007000           DATA RECORD IS LY2200-CUSTOMER-REC.
007100           COPY LYP1200 REPLACING ==LYP1200-== BY ==LY2200-==.
007200       FD  CAMP-FILE
007300           RECORD CONTAINS 76 CHARACTERS
007400           LABEL RECORDS ARE STANDARD
007500           DATA RECORD IS LYP1300-CAMPAIGN-REC.
007600           COPY LYP1300.
007700       FD  RWD-FILE
007800           RECORD CONTAINS 56 CHARACTERS
007900           LABEL RECORDS ARE STANDARD
008000           DATA RECORD IS LYP1400-REWARD-REC.
008100           COPY LYP1400.
008200       FD  LGOLD-FILE
008300           RECORD CONTAINS 80 CHARACTERS
008400           LABEL RECORDS ARE STANDARD
008500           DATA RECORD IS LYP1500-LEDGER-REC.
008600           COPY LYP1500.
008700       FD  LGNEW-FILE
008800           RECORD CONTAINS 80 CHARACTERS
008900           LABEL RECORDS ARE STANDARD
009000           DATA RECORD IS LY2500-LEDGER-REC.
009100           COPY LYP1500 REPLACING ==LYP1500-== BY ==LY2500-==.
009200       FD  REJ-FILE
009300           RECORD CONTAINS 172 CHARACTERS
009400           LABEL RECORDS ARE STANDARD
009500           DATA RECORD IS LYW1600-REJECT-REC.
009600           COPY LYP1600.
009700       WORKING-STORAGE SECTION.
009800           COPY LYP1700.
009900       01  WS-SWITCHES.
010000           05  WS-REQ-EOF              PIC 9        VALUE 0.
010100           05  WS-CAMP-EOF             PIC 9        VALUE 0.
010200           05  WS-RWD-EOF              PIC 9        VALUE 0.
010300           05  WS-CUOLD-EOF            PIC 9        VALUE 0.
010400           05  WS-LGOLD-EOF            PIC 9        VALUE 0.
010500       01  WS-COUNTERS.
010600           05  WS-REQ-READ             PIC 9(7) COMP-3 VALUE 0.
010700           05  WS-ACCR-POSTED          PIC 9(7) COMP-3 VALUE 0.
010800           05  WS-REDEEM-POSTED        PIC 9(7) COMP-3 VALUE 0.
010900           05  WS-REJECTS              PIC 9(7) COMP-3 VALUE 0.
011000           05  WS-POINTS-ISSUED        PIC S9(9) COMP-3 VALUE 0.
011100           05  WS-POINTS-REDEEMED      PIC S9(9) COMP-3 VALUE 0.
011200       01  WS-WORK-FIELDS.
011300           05  WS-CUST-FOUND-SW        PIC X        VALUE 'N'.
011400               88  WS-CUST-FOUND        VALUE 'Y'.
011500           05  WS-RWD-FOUND-SW         PIC X        VALUE 'N'.
011600               88  WS-RWD-FOUND         VALUE 'Y'.
011650           05  WS-RULES-MATCH-SW       PIC X        VALUE 'N'.
011660               88  WS-RULES-MATCH       VALUE 'Y'.
011700           05  WS-CALC-POINTS          PIC S9(9) COMP-3 VALUE 0.
011800           05  WS-BASE-POINTS          PIC S9(9) COMP-3 VALUE 0.
011900           05  WS-REQ-IDX              PIC 9(4) COMP-3 VALUE 0.
012000           05  WS-REJ-REASON           PIC X(40)    VALUE SPACES.
012050           05  WS-BAL-DISPLAY          PIC -(7)9.
012060           05  WS-COST-DISPLAY         PIC -(7)9.
012100       PROCEDURE DIVISION.
012200* ----------------------------------------------------------------
012300       1000-MAIN-LINE.
012400           DISPLAY SPACES UPON CRT.
012500           DISPLAY '* * * * LYP1000 - LOYALTY PLATFORM BATCH'
012600               UPON CRT.
012700           PERFORM 2000-LOAD-CAMPAIGNS THRU 2000-LOAD-CAMPAIGNS-X.
012800           PERFORM 2100-LOAD-REWARDS   THRU 2100-LOAD-REWARDS-X.
012850           OPEN OUTPUT CUNEW-FILE.
012900           PERFORM 2200-LOAD-CUSTOMERS THRU 2200-LOAD-CUSTOMERS-X.
013000           OPEN INPUT LGOLD-FILE.
013100           OPEN OUTPUT LGNEW-FILE.
013200           PERFORM 2300-LOAD-OLD-LEDGER THRU 2300-LOAD-OLD-LEDGER-X.
013300           OPEN INPUT REQ-FILE.
013400           OPEN OUTPUT REJ-FILE.
013600           PERFORM 3100-READ-REQUEST.
013700           PERFORM 3000-MAIN THRU 3000-MAIN-EXIT
013800               UNTIL WS-REQ-EOF = 1.
013900           PERFORM 9000-END-RTN.
014000* ----------------------------------------------------------------
014100       2000-LOAD-CAMPAIGNS.
014200           OPEN INPUT CAMP-FILE.
014300           PERFORM 2010-READ-CAMPAIGN.
014400           PERFORM 2020-ADD-CAMPAIGN THRU 2020-ADD-CAMPAIGN-X
014500               UNTIL WS-CAMP-EOF = 1.
014600           CLOSE CAMP-FILE.
014700       2000-LOAD-CAMPAIGNS-X.
014800           EXIT.
014900       2010-READ-CAMPAIGN.
015000           READ CAMP-FILE
015100               AT END MOVE 1 TO WS-CAMP-EOF.
015200       2020-ADD-CAMPAIGN.
015300           ADD 1 TO LYP1700-CAMP-TABLE-CNT.
015400           MOVE LYP1700-CAMP-TABLE-CNT TO CAMP-IDX.
015500           MOVE LYP1300-CAMP-TENANT-ID
015600               TO LYP1700-CP-TENANT (CAMP-IDX).
015700           MOVE LYP1300-CAMP-ID
015800               TO LYP1700-CP-ID (CAMP-IDX).
015900           MOVE LYP1300-CAMP-REWARD-TYPE
016000               TO LYP1700-CP-REWARD-TYPE (CAMP-IDX).
016100           MOVE LYP1300-CAMP-POINTS-VALUE
016200               TO LYP1700-CP-POINTS-VALUE (CAMP-IDX).
016300           MOVE LYP1300-CAMP-ACTIVE-FLAG
016400               TO LYP1700-CP-ACTIVE-FLAG (CAMP-IDX).
016500           MOVE LYP1300-CAMP-MIN-AMOUNT
016600               TO LYP1700-CP-MIN-AMOUNT (CAMP-IDX).
016700           MOVE LYP1300-CAMP-FIRST-PURCH
016800               TO LYP1700-CP-FIRST-PURCH (CAMP-IDX).
016900           MOVE LYP1300-START-TIME-N
017000               TO LYP1700-CP-START-TIME (CAMP-IDX).
017100           MOVE LYP1300-END-TIME-N
017200               TO LYP1700-CP-END-TIME (CAMP-IDX).
017300           PERFORM 2010-READ-CAMPAIGN.
017400       2020-ADD-CAMPAIGN-X.
017500           EXIT.
017600* ----------------------------------------------------------------
017700       2100-LOAD-REWARDS.
017800           OPEN INPUT RWD-FILE.
017900           PERFORM 2110-READ-REWARD.
018000           PERFORM 2120-ADD-REWARD THRU 2120-ADD-REWARD-X
018100               UNTIL WS-RWD-EOF = 1.
018200           CLOSE RWD-FILE.
018300       2100-LOAD-REWARDS-X.
018400           EXIT.
018500       2110-READ-REWARD.
018600           READ RWD-FILE
018700               AT END MOVE 1 TO WS-RWD-EOF.
018800       2120-ADD-REWARD.
018900           ADD 1 TO LYP1700-RWD-TABLE-CNT.
019000           MOVE LYP1700-RWD-TABLE-CNT TO RWD-IDX.
019100           MOVE LYP1400-RWD-TENANT-ID
019200               TO LYP1700-RW-TENANT (RWD-IDX).
019300           MOVE LYP1400-RWD-ID
019400               TO LYP1700-RW-ID (RWD-IDX).
019500           MOVE LYP1400-RWD-POINT-COST
019600               TO LYP1700-RW-POINT-COST (RWD-IDX).
019700           MOVE LYP1400-RWD-ACTIVE-FLAG
019800               TO LYP1700-RW-ACTIVE-FLAG (RWD-IDX).
019900           PERFORM 2110-READ-REWARD.
020000       2120-ADD-REWARD-X.
020100           EXIT.
020200* ----------------------------------------------------------------
020210*  2006-08-22  PJS  LP-0108  WRITE EACH CUOLD RECORD THROUGH TO
020220*                            CUNEW AS IT LOADS - CUNEW WAS COMING
020230*                            UP WITH ONLY THE DAY'S AUTO-ENROLLED
020240*                            CUSTOMERS, NOT THE CARRIED ROSTER.
020250* ----------------------------------------------------------------
020300       2200-LOAD-CUSTOMERS.
020400           OPEN INPUT CUOLD-FILE.
020500           PERFORM 2210-READ-CUOLD.
020600           PERFORM 2220-ADD-CUSTOMER THRU 2220-ADD-CUSTOMER-X
020700               UNTIL WS-CUOLD-EOF = 1.
020800           CLOSE CUOLD-FILE.
020900       2200-LOAD-CUSTOMERS-X.
021000           EXIT.
021100       2210-READ-CUOLD.
021200           READ CUOLD-FILE
021300               AT END MOVE 1 TO WS-CUOLD-EOF.
021400       2220-ADD-CUSTOMER.
021500           ADD 1 TO LYP1700-CUST-TABLE-CNT.
021600           MOVE LYP1700-CUST-TABLE-CNT TO CT-IDX.
021700           MOVE LYP1200-CUST-TENANT-ID
021800               TO LYP1700-CT-TENANT (CT-IDX).
021900           MOVE LYP1200-CUST-EXTERNAL-ID
022000               TO LYP1700-CT-EXTERNAL-ID (CT-IDX).
022100           MOVE LYP1200-CUST-EMAIL
022200               TO LYP1700-CT-EMAIL (CT-IDX).
022300           MOVE LYP1200-JOINED-DATE-R
022400               TO LYP1700-CT-JOINED-DATE (CT-IDX).
022500           MOVE 0 TO LYP1700-CT-BALANCE (CT-IDX)
022600                     LYP1700-CT-TXN-COUNT (CT-IDX).
022610           MOVE LYP1200-CUSTOMER-REC TO LY2200-CUSTOMER-REC.
022620           WRITE LY2200-CUSTOMER-REC.
022700           PERFORM 2210-READ-CUOLD.
022800       2220-ADD-CUSTOMER-X.
022900           EXIT.
023000* ----------------------------------------------------------------
023100*  REBUILDS OPENING BALANCES FROM THE OLD LEDGER, THEN COPIES
023200*  EVERY OLD RECORD STRAIGHT THROUGH TO THE NEW LEDGER FILE.
023300* ----------------------------------------------------------------
023400       2300-LOAD-OLD-LEDGER.
023500           PERFORM 2310-READ-LGOLD.
023600           PERFORM 2320-APPLY-LGOLD THRU 2320-APPLY-LGOLD-X
023700               UNTIL WS-LGOLD-EOF = 1.
023800       2300-LOAD-OLD-LEDGER-X.
023900           EXIT.
024000       2310-READ-LGOLD.
024100           READ LGOLD-FILE
024200               AT END MOVE 1 TO WS-LGOLD-EOF.
024300       2320-APPLY-LGOLD.
024400           PERFORM 4100-FIND-CUSTOMER.
024500           IF WS-CUST-FOUND
024600               ADD LYP1500-TXN-AMOUNT
024700                   TO LYP1700-CT-BALANCE (CT-IDX)
024800               ADD 1 TO LYP1700-CT-TXN-COUNT (CT-IDX).
024900           MOVE LYP1500-LEDGER-REC TO LY2500-LEDGER-REC.
025000           WRITE LY2500-LEDGER-REC.
025100           PERFORM 2310-READ-LGOLD.
025200       2320-APPLY-LGOLD-X.
025300           EXIT.
025400* ----------------------------------------------------------------
025500       3000-MAIN.
025600           ADD 1 TO WS-REQ-READ.
025700           IF LYP1100-IS-ACCRUAL
025800               PERFORM 4000-PROCESS-ACCRUAL
025900           ELSE IF LYP1100-IS-REDEMPTION
026000               PERFORM 5000-PROCESS-REDEMPTION
026100           ELSE
026200               MOVE 'UNKNOWN REQUEST TYPE' TO WS-REJ-REASON
026300               PERFORM 8000-WRITE-REJECT.
026400           PERFORM 3100-READ-REQUEST.
026500       3000-MAIN-EXIT.
026600           EXIT.
026700       3100-READ-REQUEST.
026800           READ REQ-FILE
026900               AT END MOVE 1 TO WS-REQ-EOF.
027000* ----------------------------------------------------------------
027100*  BUSINESS RULE 1/2 - ACCRUAL: VALIDATE, AUTO-ENROLL, CALCULATE
027200*  POINTS AND POST AN 'E' LEDGER RECORD.
027300* ----------------------------------------------------------------
027400       4000-PROCESS-ACCRUAL.
027500           IF LYP1100-REQ-AMOUNT NOT > 0
027600               MOVE 'AMOUNT MUST BE POSITIVE' TO WS-REJ-REASON
027700               PERFORM 8000-WRITE-REJECT
027800           ELSE
027900               PERFORM 4050-POST-ACCRUAL.
028000* ----------------------------------------------------------------
028100*  2006-09-05  PJS  LP-0109  SPLIT OUT OF 4000-PROCESS-ACCRUAL SO
028200*                            THE AUTO-ENROLL CHECK DOESN'T NEED
028300*                            AN END-IF IN FRONT OF THE REST OF
028400*                            THE ACCRUAL WORK.
028500* ----------------------------------------------------------------
028600       4050-POST-ACCRUAL.
028700           PERFORM 4100-FIND-CUSTOMER.
028800           IF NOT WS-CUST-FOUND
028900               PERFORM 4200-CREATE-CUSTOMER.
029000           PERFORM 6000-CALC-POINTS.
029100           MOVE WS-CALC-POINTS TO LYP1500-TXN-AMOUNT.
029200           MOVE 'E' TO LYP1500-TXN-TYPE.
029300           MOVE LYP1100-REQ-DESC TO LYP1500-TXN-DESC.
029400           PERFORM 7000-POST-LEDGER.
029500           ADD 1 TO WS-ACCR-POSTED.
029600           ADD WS-CALC-POINTS TO WS-POINTS-ISSUED.
029700       4050-POST-ACCRUAL-X.
029800           EXIT.
029900* ----------------------------------------------------------------
030000*  LOOKS UP (TENANT, EXTERNAL-ID) IN THE CUSTOMER TABLE.  SETS
030100*  WS-CUST-FOUND-SW AND CT-IDX.  LINEAR SCAN, POSITIONAL - THE
030200*  TABLE IS BUILT IN CUSTOMER-MASTER ORDER, NOT REQUEST ORDER.
030300* ----------------------------------------------------------------
030400       4100-FIND-CUSTOMER.
030500           MOVE 'N' TO WS-CUST-FOUND-SW.
030600           MOVE 1 TO CT-IDX.
030700           PERFORM 4110-SCAN-CUSTOMER THRU 4110-SCAN-CUSTOMER-X
030800               UNTIL CT-IDX > LYP1700-CUST-TABLE-CNT
030900                  OR WS-CUST-FOUND.
031000       4110-SCAN-CUSTOMER.
031100           IF LYP1700-CT-TENANT (CT-IDX) = LYP1100-REQ-TENANT-ID
031200            AND LYP1700-CT-EXTERNAL-ID (CT-IDX) =
031300                                       LYP1100-REQ-EXTERNAL-ID
031400               MOVE 'Y' TO WS-CUST-FOUND-SW
031500           ELSE
031600               ADD 1 TO CT-IDX.
031700       4110-SCAN-CUSTOMER-X.
031800           EXIT.
031900       4200-CREATE-CUSTOMER.
032000           ADD 1 TO LYP1700-CUST-TABLE-CNT.
032100           MOVE LYP1700-CUST-TABLE-CNT TO CT-IDX.
032200           MOVE LYP1100-REQ-TENANT-ID
032300               TO LYP1700-CT-TENANT (CT-IDX).
032400           MOVE LYP1100-REQ-EXTERNAL-ID
032500               TO LYP1700-CT-EXTERNAL-ID (CT-IDX).
032600           MOVE LYP1100-REQ-EMAIL
032700               TO LYP1700-CT-EMAIL (CT-IDX).
032800           MOVE LYP1100-REQ-DATE-R
032900               TO LYP1700-CT-JOINED-DATE (CT-IDX).
033000           MOVE 0 TO LYP1700-CT-BALANCE (CT-IDX)
033100                     LYP1700-CT-TXN-COUNT (CT-IDX).
033200           MOVE LYP1700-CT-TENANT (CT-IDX) TO LY2200-CUST-TENANT-ID.
033300           MOVE LYP1700-CT-EXTERNAL-ID (CT-IDX)
033400               TO LY2200-CUST-EXTERNAL-ID.
033500           MOVE LYP1700-CT-EMAIL (CT-IDX) TO LY2200-CUST-EMAIL.
033600           MOVE LYP1700-CT-JOINED-DATE (CT-IDX)
033700               TO LY2200-JOINED-DATE-R.
033800           WRITE LY2200-CUSTOMER-REC.
033900* ----------------------------------------------------------------
034000*  BUSINESS RULE 3 - REDEMPTION: VALIDATE CUSTOMER AND REWARD,
034100*  CHECK BALANCE, POST AN 'S' LEDGER RECORD.
034200* ----------------------------------------------------------------
034300       5000-PROCESS-REDEMPTION.
034400           PERFORM 4100-FIND-CUSTOMER.
034500           IF NOT WS-CUST-FOUND
034600               MOVE 'UNKNOWN CUSTOMER' TO WS-REJ-REASON
034700               PERFORM 8000-WRITE-REJECT
034800           ELSE
034900               PERFORM 5100-FIND-REWARD
035000               IF NOT WS-RWD-FOUND
035100                   MOVE 'UNKNOWN REWARD' TO WS-REJ-REASON
035200                   PERFORM 8000-WRITE-REJECT
035300               ELSE IF LYP1700-CT-BALANCE (CT-IDX) <
035400                       LYP1700-RW-POINT-COST (RWD-IDX)
035500                   MOVE LYP1700-CT-BALANCE (CT-IDX) TO WS-BAL-DISPLAY
035600                   MOVE LYP1700-RW-POINT-COST (RWD-IDX)
035700                       TO WS-COST-DISPLAY
035800                   STRING 'INSUFFICIENT FUNDS. BALANCE: '
035900                       WS-BAL-DISPLAY
036000                       ', REQUIRED: '
036100                       WS-COST-DISPLAY
036200                       DELIMITED BY SIZE INTO WS-REJ-REASON
036300                   PERFORM 8000-WRITE-REJECT
036400               ELSE
036500                   COMPUTE WS-CALC-POINTS =
036600                       0 - LYP1700-RW-POINT-COST (RWD-IDX)
036700                   MOVE WS-CALC-POINTS TO LYP1500-TXN-AMOUNT
036800                   MOVE 'S' TO LYP1500-TXN-TYPE
036900                   MOVE LYP1100-REQ-DESC TO LYP1500-TXN-DESC
037000                   PERFORM 7000-POST-LEDGER
037100                   ADD 1 TO WS-REDEEM-POSTED
037200                   ADD LYP1700-RW-POINT-COST (RWD-IDX)
037300                       TO WS-POINTS-REDEEMED.
037400* ----------------------------------------------------------------
037500*  LOOKS UP (TENANT, REWARD-ID) AMONG ACTIVE REWARDS.  SETS
037600*  WS-RWD-FOUND-SW AND RWD-IDX.
037700* ----------------------------------------------------------------
037800       5100-FIND-REWARD.
037900           MOVE 'N' TO WS-RWD-FOUND-SW.
038000           MOVE 1 TO RWD-IDX.
038100           PERFORM 5110-SCAN-REWARD THRU 5110-SCAN-REWARD-X
038200               UNTIL RWD-IDX > LYP1700-RWD-TABLE-CNT
038300                  OR WS-RWD-FOUND.
038400       5110-SCAN-REWARD.
038500           IF LYP1700-RW-TENANT (RWD-IDX) = LYP1100-REQ-TENANT-ID
038600            AND LYP1700-RW-ID (RWD-IDX) = LYP1100-REQ-REWARD-ID
038700            AND LYP1700-RW-ACTIVE-FLAG (RWD-IDX) = 'Y'
038800               MOVE 'Y' TO WS-RWD-FOUND-SW
038900           ELSE
039000               ADD 1 TO RWD-IDX.
039100       5110-SCAN-REWARD-X.
039200           EXIT.
039300* ----------------------------------------------------------------
039400*  BUSINESS RULE 1 - POINT CALCULATION ENGINE.  BASE POINTS ARE
039500*  THE PURCHASE AMOUNT TRUNCATED TO A WHOLE NUMBER, 1:1.  THE
039600*  FIRST ACTIVE CAMPAIGN (IN FILE ORDER) WHOSE RULES ALL MATCH
039700*  IS APPLIED; AT MOST ONE CAMPAIGN EVER APPLIES.
039800* ----------------------------------------------------------------
039900       6000-CALC-POINTS.
040000           DIVIDE LYP1100-REQ-AMOUNT-WHOLE BY 1
040100               GIVING WS-BASE-POINTS.
040200           MOVE WS-BASE-POINTS TO WS-CALC-POINTS.
040300           MOVE 1 TO CAMP-IDX.
040400           PERFORM 6100-SCAN-CAMPAIGNS THRU 6100-SCAN-CAMPAIGNS-X
040500               UNTIL CAMP-IDX > LYP1700-CAMP-TABLE-CNT.
040600       6100-SCAN-CAMPAIGNS.
040700           MOVE 'N' TO WS-RULES-MATCH-SW.
040800           IF LYP1700-CP-TENANT (CAMP-IDX) = LYP1100-REQ-TENANT-ID
040900            AND LYP1700-CP-ACTIVE-FLAG (CAMP-IDX) = 'Y'
041000               PERFORM 6110-CHECK-RULES THRU 6110-CHECK-RULES-X.
041100           IF WS-RULES-MATCH
041200               PERFORM 6130-APPLY-CAMPAIGN.
041300           ADD 1 TO CAMP-IDX.
041400       6100-SCAN-CAMPAIGNS-X.
041500           EXIT.
041600* ----------------------------------------------------------------
041700*  6110-CHECK-RULES - MIN-AMOUNT, FIRST-PURCHASE AND HAPPY-HOUR
041800*  RULES FOR THE CAMPAIGN AT CAMP-IDX.  SETS WS-RULES-MATCH-SW
041900*  TO 'Y' WHEN EVERY CONFIGURED RULE ON THE CAMPAIGN IS MET.
042000* ----------------------------------------------------------------
042100       6110-CHECK-RULES.
042200           IF LYP1700-CP-MIN-AMOUNT (CAMP-IDX) > 0
042300            AND LYP1100-REQ-AMOUNT < LYP1700-CP-MIN-AMOUNT (CAMP-IDX)
042400               MOVE 'N' TO WS-RULES-MATCH-SW
042500           ELSE IF LYP1700-CP-FIRST-PURCH (CAMP-IDX) = 'Y'
042600            AND WS-CUST-FOUND-SW = 'Y'
042700            AND LYP1700-CT-TXN-COUNT (CT-IDX) NOT = 0
042800               MOVE 'N' TO WS-RULES-MATCH-SW
042900           ELSE IF LYP1700-CP-START-TIME (CAMP-IDX) NOT = 0
043000            OR LYP1700-CP-END-TIME (CAMP-IDX) NOT = 0
043100               PERFORM 6120-CHECK-TIME-WINDOW
043200           ELSE
043300               MOVE 'Y' TO WS-RULES-MATCH-SW.
043400       6110-CHECK-RULES-X.
043500           EXIT.
043600* ----------------------------------------------------------------
043700*  6120-CHECK-TIME-WINDOW - THE HAPPY-HOUR LEG OF 6110-CHECK-
043800*  RULES, SPLIT OUT SO THE OUTER ELSE-IF CHAIN NEVER NEEDS AN
043900*  END-IF TO CLOSE IT.
044000* ----------------------------------------------------------------
044100       6120-CHECK-TIME-WINDOW.
044200           IF LYP1100-REQ-TIME-R >= LYP1700-CP-START-TIME (CAMP-IDX)
044300            AND LYP1100-REQ-TIME-R < LYP1700-CP-END-TIME (CAMP-IDX)
044400               MOVE 'Y' TO WS-RULES-MATCH-SW
044500           ELSE
044600               MOVE 'N' TO WS-RULES-MATCH-SW.
044700       6120-CHECK-TIME-WINDOW-X.
044800           EXIT.
044900* ----------------------------------------------------------------
045000*  6130-APPLY-CAMPAIGN - MULTIPLIER OR FIXED-BONUS MATH FOR THE
045100*  CAMPAIGN AT CAMP-IDX, THEN STOPS THE SCAN - AT MOST ONE
045200*  CAMPAIGN EVER APPLIES.
045300* ----------------------------------------------------------------
045400       6130-APPLY-CAMPAIGN.
045500           IF LYP1700-CP-REWARD-TYPE (CAMP-IDX) = 'M'
045600               COMPUTE WS-CALC-POINTS =
045700                   WS-BASE-POINTS *
045800                   LYP1700-CP-POINTS-VALUE (CAMP-IDX)
045900           ELSE
046000               COMPUTE WS-CALC-POINTS =
046100                   WS-BASE-POINTS +
046200                   LYP1700-CP-POINTS-VALUE (CAMP-IDX).
046300           MOVE LYP1700-CAMP-TABLE-CNT TO CAMP-IDX.
046400       6130-APPLY-CAMPAIGN-X.
046500           EXIT.
046600* ----------------------------------------------------------------
046700*  BUSINESS RULE 2 - POST A LEDGER RECORD, UPDATE THE RUNNING
046800*  BALANCE AND TRANSACTION COUNT FOR THE CUSTOMER, WRITE IT.
046900* ----------------------------------------------------------------
047000       7000-POST-LEDGER.
047100           MOVE LYP1100-REQ-TENANT-ID TO LYP1500-TXN-TENANT-ID.
047200           MOVE LYP1100-REQ-EXTERNAL-ID TO LYP1500-TXN-EXTERNAL-ID.
047300           MOVE LYP1100-REQ-DATE-R TO LYP1500-TXN-DATE-R.
047400           MOVE LYP1500-LEDGER-REC TO LY2500-LEDGER-REC.
047500           WRITE LY2500-LEDGER-REC.
047600           ADD LYP1500-TXN-AMOUNT TO LYP1700-CT-BALANCE (CT-IDX).
047700           ADD 1 TO LYP1700-CT-TXN-COUNT (CT-IDX).
047800* ----------------------------------------------------------------
047900       8000-WRITE-REJECT.
048000           MOVE LYP1100-REQ-TENANT-ID TO LYW1600-REJ-TENANT-ID.
048100           MOVE LYP1100-REQ-TYPE TO LYW1600-REJ-TYPE.
048200           MOVE LYP1100-REQ-EXTERNAL-ID TO LYW1600-REJ-EXTERNAL-ID.
048300           MOVE LYP1100-REQ-EMAIL TO LYW1600-REJ-EMAIL.
048400           MOVE LYP1100-REQ-AMOUNT TO LYW1600-REJ-AMOUNT.
048500           MOVE LYP1100-REQ-REWARD-ID TO LYW1600-REJ-REWARD-ID.
048600           MOVE LYP1100-REQ-DATE-R TO LYW1600-REJ-DATE.
048700           MOVE LYP1100-REQ-TIME-R TO LYW1600-REJ-TIME.
048800           MOVE LYP1100-REQ-DESC TO LYW1600-REJ-DESC.
048900           MOVE WS-REJ-REASON TO LYW1600-REJ-REASON.
049000           WRITE LYW1600-REJECT-REC.
049100           ADD 1 TO WS-REJECTS.
049200* ----------------------------------------------------------------
049300       9000-END-RTN.
049400           CLOSE REQ-FILE LGOLD-FILE LGNEW-FILE CUNEW-FILE REJ-FILE.
049500           DISPLAY SPACES UPON CRT.
049600           DISPLAY 'LYP1000 END OF JOB CONTROL TOTALS' UPON CRT.
049700           DISPLAY 'REQUESTS READ       : ' WS-REQ-READ UPON CRT.
049800           DISPLAY 'ACCRUALS POSTED     : ' WS-ACCR-POSTED UPON CRT.
049900           DISPLAY 'REDEMPTIONS POSTED  : ' WS-REDEEM-POSTED UPON CRT.
050000           DISPLAY 'REJECTS             : ' WS-REJECTS UPON CRT.
050100           DISPLAY 'POINTS ISSUED       : ' WS-POINTS-ISSUED UPON CRT.
050200           DISPLAY 'POINTS REDEEMED     : ' WS-POINTS-REDEEMED
050300               UPON CRT.
050400           STOP RUN.
