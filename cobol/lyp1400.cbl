000100* ----------------------------------------------------------------
000200*  LYP1400  -  REWARD RECORD
000300*  LOYALTY POINTS PLATFORM - REDEEMABLE REWARD FILE LAYOUT
000400* ----------------------------------------------------------------
000500*  SORTED BY TENANT-ID + REWARD-ID.  LYP1000 BUILDS THE
000600*  LYP1700-REWARD-TABLE FROM THIS FILE AT START OF RUN.
000700* ----------------------------------------------------------------
000800*  DATE        BY    TKT       DESCRIPTION
000900*  ----------  ----  --------  ----------------------------------
001000*  1992-02-11  RHM   LP-0010   ORIGINAL REWARD CATALOG LAYOUT
001100*  1995-04-18  GDT   LP-0041   RWD-ACTIVE-FLAG ADDED
001200* ----------------------------------------------------------------
001300       01  LYP1400-REWARD-REC.
001400           05  LYP1400-RWD-TENANT-ID       PIC X(8).
001500           05  LYP1400-RWD-ID              PIC X(8).
001600           05  LYP1400-RWD-NAME            PIC X(30).
001700           05  LYP1400-RWD-POINT-COST      PIC 9(6).
001800           05  LYP1400-RWD-ACTIVE-FLAG     PIC X(1).
001900               88  LYP1400-RWD-IS-ACTIVE    VALUE 'Y'.
002000           05  FILLER                       PIC X(3).
