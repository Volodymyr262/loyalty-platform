000100* ----------------------------------------------------------------
000200*  LYP1300  -  CAMPAIGN RECORD
000300*  LOYALTY POINTS PLATFORM - PROMOTIONAL RULE FILE LAYOUT
000400* ----------------------------------------------------------------
000500*  SORTED BY TENANT-ID.  FILE ORDER WITHIN A TENANT IS THE
000600*  PRIORITY ORDER LYP1000 USES WHEN MORE THAN ONE CAMPAIGN
000700*  MATCHES A PURCHASE - FIRST ONE IN THE FILE WINS.
000800* ----------------------------------------------------------------
000900*  DATE        BY    TKT       DESCRIPTION
001000*  ----------  ----  --------  ----------------------------------
001100*  1992-02-11  RHM   LP-0009   ORIGINAL CAMPAIGN LAYOUT - 'M' ONLY
001200*  1992-09-30  RHM   LP-0014   ADDED CAMP-REWARD-TYPE 'B' BONUS
001300*  1995-04-18  GDT   LP-0041   ADDED FIRST-PURCHASE RULE FLAG
001400*  1996-08-07  GDT   LP-0048   ADDED HAPPY-HOUR START/END WINDOW
001500*  1998-10-08  GDT   LP-0061   Y2K REVIEW - NO DATE FIELDS HERE
001600* ----------------------------------------------------------------
001700       01  LYP1300-CAMPAIGN-REC.
001800           05  LYP1300-CAMP-TENANT-ID      PIC X(8).
001900           05  LYP1300-CAMP-ID             PIC X(8).
002000           05  LYP1300-CAMP-NAME           PIC X(30).
002100           05  LYP1300-CAMP-REWARD-TYPE    PIC X(1).
002200               88  LYP1300-IS-MULTIPLIER    VALUE 'M'.
002300               88  LYP1300-IS-BONUS         VALUE 'B'.
002400           05  LYP1300-CAMP-POINTS-VALUE   PIC 9(6).
002500           05  LYP1300-CAMP-ACTIVE-FLAG    PIC X(1).
002600               88  LYP1300-CAMP-IS-ACTIVE   VALUE 'Y'.
002700           05  LYP1300-CAMP-MIN-AMOUNT     PIC 9(8)V99.
002800           05  LYP1300-CAMP-FIRST-PURCH    PIC X(1).
002900               88  LYP1300-FIRST-PURCH-ONLY VALUE 'Y'.
003000           05  LYP1300-CAMP-HAPPY-HOUR.
003100               10  LYP1300-CAMP-START-TIME.
003200                   15  LYP1300-START-HH     PIC 9(2).
003300                   15  LYP1300-START-MN     PIC 9(2).
003400               10  LYP1300-CAMP-END-TIME.
003500                   15  LYP1300-END-HH       PIC 9(2).
003600                   15  LYP1300-END-MN       PIC 9(2).
003650           05  LYP1300-HAPPY-HOUR-R REDEFINES
003660                   LYP1300-CAMP-HAPPY-HOUR.
003670               10  LYP1300-START-TIME-N     PIC 9(4).
003680               10  LYP1300-END-TIME-N       PIC 9(4).
003700           05  FILLER                       PIC X(3).
